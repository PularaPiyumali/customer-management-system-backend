000100      *--------------------------------------------------------------
000200      *    CITYTAB.CBL
000300      *    IN-MEMORY CITY TABLE, LOADED ONCE AT PROGRAM START FROM THE
000400      *    CITY REFERENCE FILE AND SEARCHED BY PL-LOOK-FOR-CITY-RECORD.
000500      *    CBL.  SHARED SHAPE FOR CUSTMNT (CITY-EXISTENCE CHECK ON
000600      *    ADDRESS BUILD) AND CUSTLIST (CITY-NAME RESOLUTION ON PRINT).
000700      *--------------------------------------------------------------
000800      *    CHANGE LOG
000900      *    DATE       BY   REQUEST   DESCRIPTION
001000      *    ---------- ---- --------- --------------------------------
001100      *    2006-09-12 RHN  CR-0417   ORIGINAL TABLE.
001200      *--------------------------------------------------------------
001300
001400       01  CITY-TABLE-CONTROL.
001500           05  CT-CITY-CNT                PIC 9(05) COMP.
001600           05  CT-CITY-MAX                PIC 9(05) COMP
001700                                           VALUE 9999.
001800
001900       01  CITY-TABLE.
002000           05  CT-CITY-ENTRY OCCURS 1 TO 9999 TIMES
002100                        DEPENDING ON CT-CITY-CNT
002200                        ASCENDING KEY IS CTY-ID
002300                        INDEXED BY CITY-IDX.
002400               07  CTY-ID                 PIC 9(05).
002500               07  CTY-NAME               PIC X(30).
002600               07  CTY-COUNTRY-ID         PIC 9(05).
002700               07  FILLER                 PIC X(05).
