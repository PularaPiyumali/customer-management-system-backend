000100      *--------------------------------------------------------------
000200      *    LKJOBST.CBL
000300      *    LINKAGE LAYOUT FOR THE JOBSTAT STATUS-INQUIRY SUBPROGRAM.
000400      *    THE CALLER MOVES THE JOB-ID IT IS ASKING ABOUT INTO
000500      *    LK-JST-JOB-ID AND CALLS "JOBSTAT" USING LK-JST-REQUEST AND
000600      *    LK-JST-RESPONSE; JOBSTAT RETURNS THE FOUND FLAG AND A
000700      *    DISPLAY-READY MESSAGE LINE.
000800      *--------------------------------------------------------------
000900      *    CHANGE LOG
001000      *    DATE       BY   REQUEST   DESCRIPTION
001100      *    ---------- ---- --------- --------------------------------
001200      *    2006-09-19 RHN  CR-0418   ORIGINAL LINKAGE AREA FOR THE
001300      *                              JOBSTAT SPLIT-OUT FROM BULKLOAD.
001400      *--------------------------------------------------------------
001500
001600       01  LK-JST-REQUEST.
001700           05  LK-JST-JOB-ID              PIC X(36).
001800           05  FILLER                     PIC X(04).
001900
002000       01  LK-JST-RESPONSE.
002100           05  LK-JST-FOUND               PIC X(01).
002200               88  LK-JST-JOB-FOUND       VALUE "Y".
002300           05  LK-JST-MESSAGE             PIC X(100).
002400           05  FILLER                     PIC X(04).
