000100      *--------------------------------------------------------------
000200      *    BULKLOAD.CBL
000300      *    BATCH CUSTOMER BULK-LOAD.  READS THE COMMA-DELIMITED BULK-
000400      *    IN FILE PRODUCED UPSTREAM (ONE HEADER LINE, THEN ONE LINE
000500      *    PER CANDIDATE CUSTOMER), WRITES A JOB-CONTROL RECORD SO
000600      *    JOBSTAT CAN ANSWER A STATUS INQUIRY WHILE THE RUN IS STILL
000700      *    GOING, PARSES AND VALIDATES EVERY ROW, THEN LOADS THE
000800      *    SURVIVORS ONTO THE CUSTOMER MASTER IN BATCHES OF 1000.
000900      *
001000      *    A ROW IS DROPPED SILENTLY IF NAME, DOB TEXT, OR NIC IS
001100      *    MISSING OR BLANK AFTER TRIMMING; DROPPED WITH A NOTE (BUT
001200      *    THE RUN CONTINUES) IF THE DOB TEXT DOES NOT PARSE UNDER ANY
001300      *    OF THE FOUR DATE FORMATS PLPARSDT KNOWS; AND COUNTED AS A
001400      *    FAILURE IF THE NIC ALREADY EXISTS ON THE CUSTOMER MASTER OR
001500      *    IN THIS RUN'S OWN PENDING (NOT-YET-FLUSHED) BATCH.  CUSTMNT
001600      *    AND CUSTVAL'S CREATE-TIME RULES ARE NOT RE-RUN HERE - A
001700      *    BULK-LOADED CUSTOMER IS ALWAYS STANDALONE, WITH NO MOBILE
001800      *    NUMBERS, ADDRESSES, OR FAMILY MEMBERS.
001900      *--------------------------------------------------------------
002000      *    CHANGE LOG
002100      *    DATE       BY   REQUEST   DESCRIPTION
002200      *    ---------- ---- --------- --------------------------------
002300      *    2006-09-12 RHN  CR-0417   ORIGINAL PROGRAM - LIFTED THE
002400      *                              BATCH READ-LOOP SHAPE FROM
002500      *                              DEDUCTIBLES-REPORT.COB.
002600      *    2009-03-27 RHN  CR-0443   ADDED THE CHECKPOINT REWRITE OF
002700      *                              THE JOB RECORD EVERY 100 ROWS SO
002800      *                              JOBSTAT SHOWS LIVE PROGRESS ON A
002900      *                              LONG RUN INSTEAD OF A FROZEN ZERO.
003000      *    2011-04-18 RHN  CR-0460   RAISED THE FLUSH BATCH SIZE FROM
003100      *                              250 TO 1000 AFTER THE OVERNIGHT
003200      *                              RUN STARTED TAKING TOO LONG WITH
003300      *                              SMALL BATCHES.
003400      *--------------------------------------------------------------
003500
003600       IDENTIFICATION DIVISION.
003700       PROGRAM-ID.    BULKLOAD.
003800       AUTHOR.        R. H. NOLAND.
003900       INSTALLATION.  DATA PROCESSING.
004000       DATE-WRITTEN.  SEPTEMBER 2006.
004100       DATE-COMPILED.
004200       SECURITY.      COMPANY CONFIDENTIAL.
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-370.
004700       OBJECT-COMPUTER. IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           COPY "SLBULK.CBL".
005400           COPY "SLJOB.CBL".
005500           COPY "SLCUST.CBL".
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900           COPY "FDBULK.CBL".
006000           COPY "FDJOB.CBL".
006100           COPY "FDCUST.CBL".
006200
006300       WORKING-STORAGE SECTION.
006400
006500       01  WS-BULK-FILE-STATUS            PIC X(02).
006600           88  WS-BULK-FILE-OK            VALUE "00".
006700       01  WS-JOB-FILE-STATUS             PIC X(02).
006800       01  WS-CUST-FILE-STATUS            PIC X(02).
006900
007000      *    ** ONE PHYSICAL LINE FROM BULK-IN-LINE, SPLIT ON COMMAS.
007100       01  BULK-IN-REC.
007200           05  BIN-NAME                   PIC X(40).
007300           05  BIN-DOB-TEXT               PIC X(10).
007400           05  BIN-NIC                    PIC X(12).
007500           05  FILLER                     PIC X(05).
007600
007700       01  W-BULK-EOF                     PIC X(01).
007800           88  W-AT-BULK-EOF              VALUE "Y".
007900       01  W-FILE-EMPTY                   PIC X(01).
008000           88  BULK-FILE-IS-EMPTY         VALUE "Y".
008100       01  W-FATAL-ERROR                  PIC X(01).
008200           88  RUN-HIT-FATAL-ERROR        VALUE "Y".
008300
008400      *    ** STAMPED ONCE, AT RUN START, ONTO EVERY LOADED RECORD.
008500       01  W-TODAY.
008600           05  W-TODAY-CCYYMMDD           PIC 9(08).
008700           05  W-TODAY-TIME               PIC 9(06).
008800       01  W-TODAY-R REDEFINES W-TODAY.
008900           05  W-TODAY-CCYY               PIC 9(04).
009000           05  W-TODAY-MMDDHHMMSS         PIC 9(10).
009100
009200      *    ** JOB-ID SEQUENCE - LEFT 9 BYTES OF JOB-ID HOLD A ZERO-
009300      *    ** PADDED SEQUENCE NUMBER; THE REST OF THE FIELD IS SPACES.
009400       01  W-JOB-HWM                      PIC 9(09) COMP.
009500       01  W-JOB-HWM-DISPLAY               PIC 9(09).
009600
009700      *    ** CUST-ID HIGH-WATER MARK, FOUND AT START-UP THE SAME WAY
009800      *    ** CUSTMNT FINDS IT - NO SEPARATE SEQUENCE FILE EXISTS.
009900       01  W-CUST-HWM                     PIC 9(09) COMP.
010000
010100       01  W-BT-SUB                       PIC 9(07) COMP.
010200       01  W-FLUSH-START                  PIC 9(07) COMP.
010300       01  W-FLUSH-END                    PIC 9(07) COMP.
010400       01  W-FLUSH-SUB                    PIC 9(07) COMP.
010500       01  W-PENDING-CNT                  PIC 9(07) COMP.
010600       01  W-CKPT-QUOT                    PIC 9(07) COMP.
010700       01  W-CKPT-REM                     PIC 9(03) COMP.
010800
010900      *    ** TRIM WORK AREA - SHARED BY ALL THREE BULK-IN-REC FIELDS.
011000       01  WS-TRIM-TEXT                   PIC X(40).
011100       01  WS-TRIM-TEXT-HOLD              PIC X(40).
011200       01  WS-TRIM-LEAD-CNT               PIC 9(02) COMP.
011300
011400      *    ** WORK FIELDS FOR PLPARSDT.CBL - SEE THAT MEMBER'S HEADER.
011500       01  WS-PD-INPUT-TEXT               PIC X(10).
011600       01  WS-PD-VALID                    PIC X(01).
011700           88  PD-IS-VALID                VALUE "Y".
011800       01  WS-PD-CCYY                     PIC 9(04).
011900       01  WS-PD-MM                       PIC 9(02).
012000       01  WS-PD-DD                       PIC 9(02).
012100       01  WS-PD-QUOT                     PIC 9(04) COMP.
012200       01  WS-PD-REM-4                    PIC 9(04) COMP.
012300       01  WS-PD-REM-100                  PIC 9(04) COMP.
012400       01  WS-PD-REM-400                  PIC 9(04) COMP.
012500       01  WS-PD-FEB-DAYS                 PIC 9(02) COMP.
012600
012700       01  WS-PD-DAYS-IN-MONTH-VALUES.
012800           05  FILLER                     PIC 9(02) VALUE 31.
012900           05  FILLER                     PIC 9(02) VALUE 28.
013000           05  FILLER                     PIC 9(02) VALUE 31.
013100           05  FILLER                     PIC 9(02) VALUE 30.
013200           05  FILLER                     PIC 9(02) VALUE 31.
013300           05  FILLER                     PIC 9(02) VALUE 30.
013400           05  FILLER                     PIC 9(02) VALUE 31.
013500           05  FILLER                     PIC 9(02) VALUE 31.
013600           05  FILLER                     PIC 9(02) VALUE 30.
013700           05  FILLER                     PIC 9(02) VALUE 31.
013800           05  FILLER                     PIC 9(02) VALUE 30.
013900           05  FILLER                     PIC 9(02) VALUE 31.
014000       01  WS-PD-DAYS-IN-MONTH-R REDEFINES WS-PD-DAYS-IN-MONTH-VALUES.
014100           05  WS-PD-DAYS-IN-MONTH OCCURS 12 TIMES
014200                                   PIC 9(02).
014300
014400       01  WS-PD-PARSED-DOB               PIC 9(08).
014500       01  WS-PD-PARSED-DOB-R REDEFINES WS-PD-PARSED-DOB.
014600           05  WS-PD-PARSED-CCYY          PIC 9(04).
014700           05  WS-PD-PARSED-MM            PIC 9(02).
014800           05  WS-PD-PARSED-DD            PIC 9(02).
014900
015000       01  WS-LOOKUP-NIC                  PIC X(12).
015100       01  W-DUP-FOUND-SW                 PIC X(01).
015200           88  W-DUP-FOUND                VALUE "Y".
015300
015400           COPY "BULKTAB.CBL".
015500
015600      *    ENTRY POINT AND OVERALL DRIVER - READS THE HIGH-WATER MARKS,
015700      *    OPENS THE JOB-CONTROL RECORD SO JOBSTAT HAS SOMETHING TO
015800      *    REPORT FROM THE MOMENT THE RUN STARTS, THEN RUNS THE PARSE
015900      *    PASS (2000) FOLLOWED BY THE LOAD PASS (3000) AND CLOSES OUT
016000      *    THE JOB RECORD WITH WHATEVER FINAL STATUS APPLIES.
016100       PROCEDURE DIVISION.
016200
016300       1000-BULKLOAD-I.
016400
016500           MOVE "N" TO W-FATAL-ERROR.
016600           ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
016700           ACCEPT W-TODAY-TIME FROM TIME.
016800
016900           OPEN INPUT BULK-IN-FILE.
017000           OPEN I-O JOB-FILE.
017100           OPEN I-O CUSTOMER-FILE.
017200
017300      *        ** AN EMPTY FILE (NOT EVEN A HEADER LINE) IS THE ONE
017400      *        ** CASE WHERE NO JOB RECORD IS EVER WRITTEN AT ALL -
017500      *        ** THERE IS NOTHING FOR JOBSTAT TO REPORT ON.
017600           MOVE "N" TO W-FILE-EMPTY.
017700           READ BULK-IN-FILE
017800              AT END
017900                 MOVE "Y" TO W-FILE-EMPTY.
018000
018100           IF BULK-FILE-IS-EMPTY
018200              DISPLAY "BULKLOAD: FILE IS EMPTY - RUN ABANDONED, NO "
018300                      "JOB RECORD CREATED"
018400              GO TO 1000-BULKLOAD-F.
018500
018600           PERFORM 1700-FIND-HWM-JOB-SEQ.
018700           PERFORM 1750-FIND-HWM-CUST-ID.
018800           PERFORM 1300-OPEN-JOB-RECORD.
018900
019000      *        ** TWO SEPARATE PASSES OVER THE CANDIDATE TABLE - PARSE
019100      *        ** AND VALIDATE EVERYTHING FIRST (2000), THEN LOAD ONLY
019200      *        ** THE SURVIVORS (3000).  THE SPLIT LETS JOB-TOTAL BE
019300      *        ** KNOWN BEFORE ANY MASTER RECORD IS WRITTEN.
019400           PERFORM 2000-PARSE-PASS THRU 2000-PARSE-PASS-F.
019500           PERFORM 3000-LOAD-PASS THRU 3000-LOAD-PASS-F.
019600
019700      *        ** RUN-HIT-FATAL-ERROR IS SET ONLY BY AN I-O FAILURE
019800      *        ** (A WRITE OR REWRITE THAT CAME BACK INVALID KEY) -
019900      *        ** AN ORDINARY DUPLICATE-NIC REJECT IS NOT FATAL AND
020000      *        ** STILL ENDS THE RUN AS COMPLETED.
020100           IF RUN-HIT-FATAL-ERROR
020200              SET JOB-STAT-FAILED TO TRUE
020300           ELSE
020400              SET JOB-STAT-COMPLETED TO TRUE.
020500
020600           REWRITE JOB-REC
020700              INVALID KEY
020800                 DISPLAY "BULKLOAD: COULD NOT REWRITE FINAL JOB "
020900                         "RECORD FOR " JOB-ID.
021000
021100           DISPLAY "BULKLOAD: JOB " JOB-ID " TOTAL " JOB-TOTAL
021200                   " SUCCESS " JOB-SUCCESS " FAILED " JOB-FAILED.
021300
021400           CLOSE BULK-IN-FILE.
021500           CLOSE JOB-FILE.
021600           CLOSE CUSTOMER-FILE.
021700
021800       1000-BULKLOAD-F.
021900           EXIT PROGRAM.
022000           STOP RUN.
022100      *--------------------------------------------------------------
022200
022300      *    ** NO SEPARATE SEQUENCE FILE FOR THE JOB-ID - SCAN THE JOB
022400      *    ** FILE ONCE, AT START-UP, FOR THE CURRENT HIGH-WATER MARK.
022500       1700-FIND-HWM-JOB-SEQ.
022600
022700           MOVE ZERO TO W-JOB-HWM.
022800           MOVE "00" TO WS-JOB-FILE-STATUS.
022900           MOVE LOW-VALUES TO JOB-ID.
023000           START JOB-FILE KEY IS NOT LESS THAN JOB-ID
023100              INVALID KEY
023200                 MOVE "10" TO WS-JOB-FILE-STATUS.
023300
023400           IF WS-JOB-FILE-STATUS NOT = "10"
023500              PERFORM 1710-READ-ONE-JOB-RECORD.
023600
023700           PERFORM 1720-CHECK-ONE-JOB-HWM
023800              UNTIL WS-JOB-FILE-STATUS = "10".
023900      *--------------------------------------------------------------
024000
024100       1710-READ-ONE-JOB-RECORD.
024200
024300           READ JOB-FILE NEXT RECORD
024400              AT END
024500                 MOVE "10" TO WS-JOB-FILE-STATUS.
024600
024700       1720-CHECK-ONE-JOB-HWM.
024800
024900           MOVE JOB-ID (1:9) TO W-JOB-HWM-DISPLAY.
025000           IF W-JOB-HWM-DISPLAY > W-JOB-HWM
025100              MOVE W-JOB-HWM-DISPLAY TO W-JOB-HWM.
025200
025300           PERFORM 1710-READ-ONE-JOB-RECORD.
025400      *--------------------------------------------------------------
025500
025600      *    ** CUST-ID HIGH-WATER MARK - SAME TECHNIQUE AS CUSTMNT'S
025700      *    ** 1200-ASSIGN-NEXT-CUST-ID, RUN ONCE HERE INSTEAD OF ONCE
025800      *    ** PER CUSTOMER TABLE LOAD SINCE BULKLOAD BUILDS NO TABLE.
025900       1750-FIND-HWM-CUST-ID.
026000
026100           MOVE ZERO TO W-CUST-HWM.
026200           MOVE "00" TO WS-CUST-FILE-STATUS.
026300           MOVE LOW-VALUES TO CUST-ID.
026400           START CUSTOMER-FILE KEY IS NOT LESS THAN CUST-ID
026500              INVALID KEY
026600                 MOVE "10" TO WS-CUST-FILE-STATUS.
026700
026800           IF WS-CUST-FILE-STATUS NOT = "10"
026900              PERFORM 1760-READ-ONE-CUST-RECORD.
027000
027100           PERFORM 1770-CHECK-ONE-CUST-HWM
027200              UNTIL WS-CUST-FILE-STATUS = "10".
027300      *--------------------------------------------------------------
027400
027500       1760-READ-ONE-CUST-RECORD.
027600
027700           READ CUSTOMER-FILE NEXT RECORD
027800              AT END
027900                 MOVE "10" TO WS-CUST-FILE-STATUS.
028000
028100       1770-CHECK-ONE-CUST-HWM.
028200
028300           IF CUST-ID > W-CUST-HWM
028400              MOVE CUST-ID TO W-CUST-HWM.
028500
028600           PERFORM 1760-READ-ONE-CUST-RECORD.
028700      *--------------------------------------------------------------
028800
028900       1200-ASSIGN-NEXT-CUST-ID.
029000
029100           ADD 1 TO W-CUST-HWM.
029200           MOVE W-CUST-HWM TO CUST-ID.
029300      *--------------------------------------------------------------
029400
029500      *    JOB-ID IS SPACE-FILLED EXCEPT FOR THE LEADING 9-BYTE ZERO-
029600      *    PADDED SEQUENCE NUMBER (SEE THE W-JOB-HWM COMMENT ABOVE AND
029700      *    FDJOB.CBL'S KEY-FIELD NOTE) - JOBSTAT MATCHES ON THAT SAME
029800      *    9-BYTE PREFIX WHEN A CALLER ASKS FOR A JOB BY NUMBER.
029900       1300-OPEN-JOB-RECORD.
030000
030100           ADD 1 TO W-JOB-HWM.
030200           MOVE W-JOB-HWM TO W-JOB-HWM-DISPLAY.
030300           MOVE SPACES TO JOB-ID.
030400           MOVE W-JOB-HWM-DISPLAY TO JOB-ID (1:9).
030500
030600           SET JOB-STAT-PROCESSING TO TRUE.
030700           MOVE ZERO TO JOB-TOTAL.
030800           MOVE ZERO TO JOB-PROCESSED.
030900           MOVE ZERO TO JOB-SUCCESS.
031000           MOVE ZERO TO JOB-FAILED.
031100           MOVE SPACES TO JOB-ERR-MSG.
031200
031300      *        ** IF THIS WRITE FAILS THE RUN CARRIES ON (THERE IS NO
031400      *        ** GO TO OUT) BUT W-FATAL-ERROR IS SET SO THE FINAL
031500      *        ** STATUS COMES BACK FAILED RATHER THAN COMPLETED.
031600           WRITE JOB-REC
031700              INVALID KEY
031800                 DISPLAY "BULKLOAD: COULD NOT WRITE JOB RECORD FOR "
031900                         JOB-ID
032000                 MOVE "Y" TO W-FATAL-ERROR.
032100      *--------------------------------------------------------------
032200
032300      *    ** FIRST BULK-IN-FILE RECORD WAS ALREADY READ IN 1000-
032400      *    ** BULKLOAD-I TO PROVE THE FILE IS NOT EMPTY - IT IS THE
032500      *    ** HEADER ROW, AND IS SKIPPED HERE WITHOUT BEING PARSED.
032600       2000-PARSE-PASS.
032700
032800           MOVE ZERO TO BT-ENTRY-CNT.
032900           MOVE "N" TO W-BULK-EOF.
033000           READ BULK-IN-FILE
033100              AT END
033200                 MOVE "Y" TO W-BULK-EOF.
033300
033400           PERFORM 2100-PROCESS-ONE-BULK-LINE
033500              THRU 2100-PROCESS-ONE-BULK-LINE-F
033600              UNTIL W-AT-BULK-EOF.
033700
033800           MOVE BT-ENTRY-CNT TO JOB-TOTAL.
033900
034000       2000-PARSE-PASS-F.
034100           EXIT.
034200      *--------------------------------------------------------------
034300
034400      *    UNSTRING SPLITS THE RAW LINE ON COMMAS, THEN EACH OF THE
034500      *    THREE FIELDS IS LEFT-TRIMMED (THE UPSTREAM EXTRACT PADS
034600      *    FIELDS WITH LEADING SPACES AFTER THE COMMA) BEFORE ANY OF
034700      *    THE BLANK/MISSING OR DATE-FORMAT CHECKS RUN.
034800       2100-PROCESS-ONE-BULK-LINE.
034900
035000           UNSTRING BULK-IN-LINE DELIMITED BY ","
035100              INTO BIN-NAME BIN-DOB-TEXT BIN-NIC.
035200
035300           MOVE BIN-NAME TO WS-TRIM-TEXT.
035400           PERFORM 2150-TRIM-LEADING-SPACES.
035500           MOVE WS-TRIM-TEXT TO BIN-NAME.
035600
035700           MOVE SPACES TO WS-TRIM-TEXT.
035800           MOVE BIN-DOB-TEXT TO WS-TRIM-TEXT (1:10).
035900           PERFORM 2150-TRIM-LEADING-SPACES.
036000           MOVE WS-TRIM-TEXT (1:10) TO BIN-DOB-TEXT.
036100
036200           MOVE SPACES TO WS-TRIM-TEXT.
036300           MOVE BIN-NIC TO WS-TRIM-TEXT (1:12).
036400           PERFORM 2150-TRIM-LEADING-SPACES.
036500           MOVE WS-TRIM-TEXT (1:12) TO BIN-NIC.
036600
036700      *        ** A MISSING FIELD IS DROPPED WITH NO MESSAGE AND NO
036800      *        ** COUNT AGAINST JOB-TOTAL - IT NEVER MAKES IT TO THE
036900      *        ** CANDIDATE TABLE AT ALL, PER THE HEADER NOTE ABOVE.
037000           IF BIN-NAME = SPACES
037100              OR BIN-DOB-TEXT = SPACES
037200              OR BIN-NIC = SPACES
037300              GO TO 2100-PROCESS-ONE-BULK-LINE-F.
037400
037500      *        ** PLPARSDT (COPIED IN BELOW) TRIES ALL FOUR DATE
037600      *        ** FORMATS IT KNOWS BEFORE GIVING UP - SEE THAT MEMBER
037700      *        ** FOR THE FORMAT LADDER AND THE CALENDAR-DATE CHECK.
037800           MOVE BIN-DOB-TEXT TO WS-PD-INPUT-TEXT.
037900           PERFORM PARSE-DOB-TEXT.
038000
038100      *        ** UNLIKE THE BLANK-FIELD DROP ABOVE, AN UNPARSEABLE
038200      *        ** DATE IS LOGGED - THE RUN CONTINUES, BUT THE OPERATOR
038300      *        ** GETS A DISPLAY LINE NAMING THE OFFENDING NIC.
038400           IF NOT PD-IS-VALID
038500              DISPLAY "BULKLOAD: UNPARSEABLE DOB, ROW SKIPPED - NIC "
038600                      BIN-NIC
038700              GO TO 2100-PROCESS-ONE-BULK-LINE-F.
038800
038900      *        ** BT-MAX-ENTRIES (SEE BULKTAB.CBL) CAPS HOW MANY
039000      *        ** CANDIDATES CAN BE HELD AT ONCE - A RUN BIGGER THAN
039100      *        ** THE TABLE SIMPLY DROPS THE OVERFLOW ROWS WITH A NOTE.
039200           IF BT-ENTRY-CNT >= BT-MAX-ENTRIES
039300              DISPLAY "BULKLOAD: CANDIDATE TABLE FULL, ROW SKIPPED - "
039400                      "NIC " BIN-NIC
039500              GO TO 2100-PROCESS-ONE-BULK-LINE-F.
039600
039700      *        ** BT-ACCEPTED STARTS "N" FOR EVERY CANDIDATE - ONLY
039800      *        ** 3100-PROCESS-ONE-CANDIDATE BELOW CAN FLIP IT ON, AND
039900      *        ** ONLY AFTER THE DUPLICATE-NIC CHECKS BOTH CLEAR.
040000           ADD 1 TO BT-ENTRY-CNT.
040100           MOVE BIN-NAME         TO BT-NAME (BT-ENTRY-CNT).
040200           MOVE BIN-NIC           TO BT-NIC (BT-ENTRY-CNT).
040300           MOVE WS-PD-PARSED-DOB TO BT-DOB (BT-ENTRY-CNT).
040400           MOVE "N"               TO BT-ACCEPTED (BT-ENTRY-CNT).
040500
040600       2100-PROCESS-ONE-BULK-LINE-F.
040700           READ BULK-IN-FILE
040800              AT END
040900                 MOVE "Y" TO W-BULK-EOF.
041000      *--------------------------------------------------------------
041100
041200      *    ** LEFT-TRIMS WS-TRIM-TEXT IN PLACE.  TRAILING SPACES ARE
041300      *    ** LEFT ALONE - A PIC X COMPARE PADS THE SHORTER OPERAND.
041400       2150-TRIM-LEADING-SPACES.
041500
041600           MOVE ZERO TO WS-TRIM-LEAD-CNT.
041700           INSPECT WS-TRIM-TEXT TALLYING WS-TRIM-LEAD-CNT
041800                   FOR LEADING SPACE.
041900
042000           IF WS-TRIM-LEAD-CNT > 0 AND WS-TRIM-LEAD-CNT < 40
042100              MOVE WS-TRIM-TEXT (WS-TRIM-LEAD-CNT + 1:)
042200                   TO WS-TRIM-TEXT-HOLD
042300              MOVE SPACES TO WS-TRIM-TEXT
042400              MOVE WS-TRIM-TEXT-HOLD TO WS-TRIM-TEXT.
042500      *--------------------------------------------------------------
042600
042700      *    ** WALKS THE CANDIDATE TABLE IN INPUT ORDER, CHECKING EACH
042800      *    ** NIC AGAINST THE MASTER AND AGAINST THIS RUN'S OWN PENDING
042900      *    ** BATCH, AND FLUSHING THE ACCEPTED ROWS EVERY 1000 ROWS OR
043000      *    ** AT THE LAST CANDIDATE, WHICHEVER COMES FIRST.
043100       3000-LOAD-PASS.
043200
043300           MOVE 1 TO W-FLUSH-START.
043400           MOVE ZERO TO W-PENDING-CNT.
043500
043600           PERFORM 3100-PROCESS-ONE-CANDIDATE
043700              VARYING W-BT-SUB FROM 1 BY 1
043800              UNTIL W-BT-SUB > BT-ENTRY-CNT
043900              OR RUN-HIT-FATAL-ERROR.
044000
044100           IF W-PENDING-CNT > 0 AND NOT RUN-HIT-FATAL-ERROR
044200              MOVE BT-ENTRY-CNT TO W-FLUSH-END
044300              PERFORM 3300-FLUSH-PENDING-BATCH
044400                 THRU 3300-FLUSH-PENDING-BATCH-F.
044500
044600       3000-LOAD-PASS-F.
044700           EXIT.
044800      *--------------------------------------------------------------
044900
045000      *    THE MASTER CHECK (3110) IS TRIED FIRST BECAUSE IT IS A
045100      *    KEYED READ AND SETTLES THE QUESTION IN ONE I-O; THE PENDING
045200      *    CHECK (3120) ONLY RUNS WHEN THE MASTER CAME BACK CLEAN, AND
045300      *    ONLY WALKS THE CANDIDATES SINCE THE LAST FLUSH.
045400       3100-PROCESS-ONE-CANDIDATE.
045500
045600           MOVE BT-NIC (W-BT-SUB) TO WS-LOOKUP-NIC.
045700           PERFORM 3110-CHECK-DUP-IN-MASTER.
045800
045900           IF NOT W-DUP-FOUND
046000              PERFORM 3120-CHECK-DUP-IN-PENDING.
046100
046200           IF W-DUP-FOUND
046300              ADD 1 TO JOB-FAILED
046400           ELSE
046500              SET BT-IS-ACCEPTED (W-BT-SUB) TO TRUE
046600              ADD 1 TO JOB-SUCCESS
046700              ADD 1 TO W-PENDING-CNT.
046800
046900           ADD 1 TO JOB-PROCESSED.
047000
047100      *        ** 1000-ROW FLUSH - SEE CR-0460 ABOVE FOR WHY THE BATCH
047200      *        ** SIZE IS WHAT IT IS.  THIS FLUSH IS KEYED OFF PENDING
047300      *        ** COUNT, NOT TABLE POSITION, SO A RUN WITH MANY
047400      *        ** REJECTED ROWS BETWEEN FLUSHES STILL WRITES IN 1000-
047500      *        ** ACCEPTED-ROW CHUNKS.
047600           IF W-PENDING-CNT = 1000
047700              MOVE W-BT-SUB TO W-FLUSH-END
047800              PERFORM 3300-FLUSH-PENDING-BATCH
047900                 THRU 3300-FLUSH-PENDING-BATCH-F.
048000
048100      *        ** CHECKPOINT REWRITE EVERY 100 PROCESSED ROWS (NOT
048200      *        ** EVERY 100 ACCEPTED) SO JOBSTAT'S PROGRESS NUMBERS
048300      *        ** MOVE EVEN DURING A STRETCH OF MOSTLY-REJECTED INPUT -
048400      *        ** SEE CR-0443 ABOVE.
048500           DIVIDE JOB-PROCESSED BY 100 GIVING W-CKPT-QUOT
048600                                       REMAINDER W-CKPT-REM.
048700           IF W-CKPT-REM = 0
048800              REWRITE JOB-REC
048900                 INVALID KEY
049000                    DISPLAY "BULKLOAD: CHECKPOINT REWRITE FAILED FOR "
049100                            JOB-ID.
049200      *--------------------------------------------------------------
049300
049400      *    CUST-NIC IS THE MASTER'S ALTERNATE KEY (SEE SLCUST.CBL) -
049500      *    THIS IS A KEYED READ, NOT A TABLE SEARCH, SO IT COSTS ONE
049600      *    I-O PER CANDIDATE REGARDLESS OF MASTER SIZE.
049700       3110-CHECK-DUP-IN-MASTER.
049800
049900           MOVE "N" TO W-DUP-FOUND-SW.
050000           MOVE WS-LOOKUP-NIC TO CUST-NIC.
050100           READ CUSTOMER-FILE KEY IS CUST-NIC
050200              INVALID KEY
050300                 MOVE "N" TO W-DUP-FOUND-SW
050400              NOT INVALID KEY
050500                 MOVE "Y" TO W-DUP-FOUND-SW.
050600      *--------------------------------------------------------------
050700
050800      *    ** CHECKS THE PORTION OF THE CANDIDATE TABLE FROM THE LAST
050900      *    ** FLUSH UP TO (BUT NOT INCLUDING) THE CURRENT ROW - ONLY
051000      *    ** THOSE ROWS COULD STILL BE SITTING IN THE MASTER'S WAY.
051100       3120-CHECK-DUP-IN-PENDING.
051200
051300           MOVE "N" TO W-DUP-FOUND-SW.
051400
051500           IF W-BT-SUB > W-FLUSH-START
051600              PERFORM 3130-COMPARE-ONE-PENDING-NIC
051700                 VARYING W-FLUSH-SUB FROM W-FLUSH-START BY 1
051800                 UNTIL W-FLUSH-SUB >= W-BT-SUB
051900                 OR W-DUP-FOUND.
052000      *--------------------------------------------------------------
052100
052200      *    ONLY A CANDIDATE THAT WAS ITSELF ACCEPTED CAN BLOCK A LATER
052300      *    ONE - A CANDIDATE ALREADY REJECTED FOR SOME OTHER REASON
052400      *    IS NOT IN THE PENDING BATCH AND CANNOT CAUSE A DUPLICATE.
052500       3130-COMPARE-ONE-PENDING-NIC.
052600
052700           IF BT-IS-ACCEPTED (W-FLUSH-SUB)
052800              AND BT-NIC (W-FLUSH-SUB) = WS-LOOKUP-NIC
052900              MOVE "Y" TO W-DUP-FOUND-SW.
053000      *--------------------------------------------------------------
053100
053200      *    ** WRITES W-FLUSH-START THRU W-FLUSH-END TO THE CUSTOMER
053300      *    ** MASTER AND MOVES THE WINDOW PAST THEM.
053400       3300-FLUSH-PENDING-BATCH.
053500
053600           PERFORM 3310-WRITE-ONE-CANDIDATE
053700              VARYING W-FLUSH-SUB FROM W-FLUSH-START BY 1
053800              UNTIL W-FLUSH-SUB > W-FLUSH-END
053900              OR RUN-HIT-FATAL-ERROR.
054000
054100           COMPUTE W-FLUSH-START = W-FLUSH-END + 1.
054200           MOVE ZERO TO W-PENDING-CNT.
054300
054400       3300-FLUSH-PENDING-BATCH-F.
054500           EXIT.
054600      *--------------------------------------------------------------
054700
054800      *    A FLUSH WINDOW CAN CONTAIN REJECTED ROWS TOO (ANYTHING
054900      *    BETWEEN THE LAST FLUSH AND THIS ONE THAT FAILED A DUP CHECK)
055000      *    SO THIS PARAGRAPH SKIPS OVER THEM RATHER THAN ASSUMING
055100      *    EVERY ROW IN THE WINDOW IS ACCEPTED.  BULK-LOADED CUSTOMERS
055200      *    ARE ALWAYS STANDALONE - ZERO PARENT, ZERO MOBILE, ZERO
055300      *    ADDRESS - PER THE PROGRAM HEADER NOTE.
055400       3310-WRITE-ONE-CANDIDATE.
055500
055600           IF BT-IS-ACCEPTED (W-FLUSH-SUB)
055700              PERFORM 1200-ASSIGN-NEXT-CUST-ID
055800              MOVE BT-NAME (W-FLUSH-SUB) TO CUST-NAME
055900              MOVE BT-DOB (W-FLUSH-SUB)  TO CUST-DOB
056000              MOVE BT-NIC (W-FLUSH-SUB)  TO CUST-NIC
056100              MOVE ZERO                 TO CUST-PARENT-ID
056200              MOVE ZERO                 TO CUST-MOBILE-CNT
056300              MOVE ZERO                 TO CUST-ADDR-CNT
056400              MOVE W-TODAY               TO CUST-CREATED
056500              MOVE W-TODAY               TO CUST-UPDATED
056600              WRITE CUSTOMER-REC
056700                 INVALID KEY
056800                    DISPLAY "BULKLOAD: COULD NOT WRITE CUSTOMER "
056900                            "RECORD FOR NIC " BT-NIC (W-FLUSH-SUB)
057000                    MOVE "Y" TO W-FATAL-ERROR.
057100      *--------------------------------------------------------------
057200
057300           COPY "PLPARSDT.CBL".
