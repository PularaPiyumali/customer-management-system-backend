000100      *--------------------------------------------------------------
000200      *    LKVALID.CBL
000300      *    LINKAGE LAYOUT SHARED BY CUSTMNT AND CUSTVAL.  CUSTMNT
000400      *    BUILDS LK-VAL-REQUEST AND CALLS "CUSTVAL" USING THE CUSTOMER
000500      *    TABLE (CUSTTAB.CBL), LK-VAL-REQUEST AND LK-VAL-RESPONSE.
000600      *--------------------------------------------------------------
000700      *    CHANGE LOG
000800      *    DATE       BY   REQUEST   DESCRIPTION
000900      *    ---------- ---- --------- --------------------------------
001000      *    1999-05-14 DPK  CR-0356   ORIGINAL LINKAGE AREA FOR THE
001100      *                              CUSTVAL SPLIT-OUT.
001200      *    2001-10-02 WTC  CR-0371   ADDED LK-VAL-UPDATING-ID FOR THE
001300      *                              UPDATE-MODE DUPLICATE-NIC CHECK.
001400      *--------------------------------------------------------------
001500
001600       01  LK-VAL-REQUEST.
001700      *        ** "C" = VALIDATING A CREATE, "U" = VALIDATING AN UPDATE
001800           05  LK-VAL-MODE                PIC X(01).
001900               88  LK-VAL-MODE-CREATE     VALUE "C".
002000               88  LK-VAL-MODE-UPDATE     VALUE "U".
002100           05  LK-VAL-NIC                 PIC X(12).
002200      *        ** ONLY MEANINGFUL WHEN LK-VAL-MODE-UPDATE
002300           05  LK-VAL-UPDATING-ID         PIC 9(09).
002400           05  LK-VAL-FM-CNT              PIC 9(02).
002500           05  LK-VAL-FM-GROUP.
002600               07  LK-VAL-FM OCCURS 5 TIMES.
002700                   09  LK-VAL-FM-NAME     PIC X(40).
002800                   09  LK-VAL-FM-NIC      PIC X(12).
002900                   09  LK-VAL-FM-DOB      PIC 9(08).
002950           05  FILLER                     PIC X(10).
003000
003100       01  LK-VAL-RESPONSE.
003200           05  LK-VAL-ACCEPTED            PIC X(01).
003300               88  LK-VAL-IS-ACCEPTED     VALUE "Y".
003400               88  LK-VAL-IS-REJECTED     VALUE "N".
003500           05  LK-VAL-MESSAGE             PIC X(80).
003550           05  FILLER                     PIC X(10).
