000100      *--------------------------------------------------------------
000200      *    SLJOB.CBL
000300      *    SELECT CLAUSE FOR THE JOB-CONTROL FILE.  ONE RECORD PER
000400      *    BULKLOAD RUN, KEYED BY JOB-ID.  JOBSTAT READS THIS FILE TO
000500      *    ANSWER A STATUS INQUIRY; BULKLOAD WRITES/REWRITES IT AS THE
000600      *    RUN PROGRESSES.
000700      *--------------------------------------------------------------
000800      *    CHANGE LOG
000900      *    DATE       BY   REQUEST   DESCRIPTION
001000      *    ---------- ---- --------- --------------------------------
001100      *    2006-09-12 RHN  CR-0417   ORIGINAL SELECT FOR JOB-CONTROL.
001200      *--------------------------------------------------------------
001300
001400       SELECT JOB-FILE ASSIGN TO "JOBCTL"
001500              ORGANIZATION IS INDEXED
001600              ACCESS MODE IS DYNAMIC
001700              RECORD KEY IS JOB-ID
001800              FILE STATUS IS WS-JOB-FILE-STATUS.
