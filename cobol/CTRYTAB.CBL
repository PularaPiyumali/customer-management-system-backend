000100      *--------------------------------------------------------------
000200      *    CTRYTAB.CBL
000300      *    IN-MEMORY COUNTRY TABLE, LOADED ONCE AT PROGRAM START FROM
000400      *    THE COUNTRY REFERENCE FILE AND SEARCHED BY PL-LOOK-FOR-
000500      *    CTRY-RECORD.CBL.  USED ONLY BY CUSTLIST - CUSTMNT HAS NO
000600      *    RULE THAT TOUCHES THE COUNTRY TABLE, ONLY THE CITY TABLE.
000700      *--------------------------------------------------------------
000800      *    CHANGE LOG
000900      *    DATE       BY   REQUEST   DESCRIPTION
001000      *    ---------- ---- --------- --------------------------------
001100      *    2006-09-12 RHN  CR-0417   ORIGINAL TABLE.
001200      *--------------------------------------------------------------
001300
001400       01  CTRY-TABLE-CONTROL.
001500           05  CT-CTRY-CNT                PIC 9(05) COMP.
001600           05  CT-CTRY-MAX                PIC 9(05) COMP
001700                                           VALUE 999.
001800
001900       01  CTRY-TABLE.
002000           05  CT-CTRY-ENTRY OCCURS 1 TO 999 TIMES
002100                        DEPENDING ON CT-CTRY-CNT
002200                        ASCENDING KEY IS CTRYT-ID
002300                        INDEXED BY CTRY-IDX.
002400               07  CTRYT-ID               PIC 9(05).
002500               07  CTRYT-NAME             PIC X(30).
002600               07  FILLER                 PIC X(10).
