000100      *--------------------------------------------------------------
000200      *    CUSTLIST.CBL
000300      *    PAGED CUSTOMER LISTING REPORT.  READS A ONE-LINE PARAMETER
000400      *    RECORD (REQUESTED PAGE NUMBER, PAGE SIZE, SORT FIELD AND
000500      *    DIRECTION), SORTS THE CUSTOMER MASTER ACCORDINGLY, SKIPS TO
000600      *    THE REQUESTED PAGE AND PRINTS UP TO ONE PAGE-SIZE OF
000700      *    CUSTOMERS.  FOR EACH CUSTOMER PRINTED, EVERY ADDRESS IS
000800      *    RESOLVED AGAINST THE CITY AND COUNTRY REFERENCE TABLES AND
000900      *    EVERY FAMILY MEMBER (A SEPARATE CUSTOMER-REC WHOSE
001000      *    CUST-PARENT-ID POINTS BACK AT THIS ONE) IS LISTED.
001100      *
001200      *    THE SORT KEY IS PICKED AT RUN TIME FROM FOUR DIFFERENT
001300      *    CUSTOMER-REC FIELDS, SO A PLAIN "SORT ... USING" WILL NOT
001400      *    WORK HERE (THE SORT WORK RECORD AND THE MASTER RECORD ARE
001500      *    NOT THE SAME LAYOUT) - THE INPUT PROCEDURE BELOW BUILDS A
001600      *    SINGLE COMPOSITE KEY FIELD FOR EACH CUSTOMER BEFORE
001700      *    RELEASING IT TO THE SORT.
001800      *--------------------------------------------------------------
001900      *    CHANGE LOG
002000      *    DATE       BY   REQUEST   DESCRIPTION
002100      *    ---------- ---- --------- --------------------------------
002200      *    2004-11-08 DPK  CR-0397   ORIGINAL PROGRAM - REPLACED THE
002300      *                              OLD "DUMP THE WHOLE FILE" LISTING
002400      *                              WITH A PAGED REPORT NOW THAT THE
002500      *                              CUSTOMER BASE IS TOO BIG TO PRINT
002600      *                              IN ONE RUN.
002700      *    2006-02-20 DPK  CR-0405   ADDED THE SORT-FIELD/DIRECTION
002800      *                              PARAMETERS - OPERATIONS WANTED TO
002900      *                              BE ABLE TO PULL THE LIST BY NAME
003000      *                              OR BY DATE OF BIRTH AS WELL AS BY
003100      *                              CUSTOMER ID.
003200      *    2009-08-11 WTC  CR-0409   ADDED THE FAMILY-MEMBER SUB-LINES.
003300      *                              RESOLVING THEM MEANS A FULL PASS
003400      *                              OF CUSTOMER-FILE FOR EVERY PRINTED
003500      *                              CUSTOMER - SAME TRADE-OFF CUSTMNT
003600      *                              ALREADY MAKES FOR ITS IN-MEMORY
003700      *                              SORT, SEE CUSTMNT CR-0409.  THE
003800      *                              REPORT RUNS OVERNIGHT - FINE.
003900      *    2011-04-18 RHN  CR-0460   PICKED UP THE WIDER CUST-ID AND
004000      *                              MOBILE NUMBER FIELDS FROM FDCUST.
004100      *    2013-10-02 JMH  CR-0480   TRAILER NOW SHOWS THE TOTAL
004200      *                              CUSTOMER COUNT, NOT JUST THE COUNT
004300      *                              OF CUSTOMERS PRINTED ON THIS PAGE.
004400      *--------------------------------------------------------------
004500       IDENTIFICATION DIVISION.
004600       PROGRAM-ID.    CUSTLIST.
004700       AUTHOR.        D. P. KOWALSKI.
004800       INSTALLATION.  DATA PROCESSING.
004900       DATE-WRITTEN.  NOVEMBER 1994.
005000       DATE-COMPILED.
005100       SECURITY.      COMPANY CONFIDENTIAL.
005200
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-370.
005600       OBJECT-COMPUTER. IBM-370.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           COPY "SLCUST.CBL".
006300           COPY "SLCITY.CBL".
006400           COPY "SLCTRY.CBL".
006500
006600           SELECT LIST-PARM-FILE ASSIGN TO "LISTPARM"
006700                  ORGANIZATION IS LINE SEQUENTIAL
006800                  FILE STATUS IS WS-PARM-FILE-STATUS.
006900
007000           SELECT PRINTER-FILE ASSIGN TO "CUSTLIST.PRN"
007100                  ORGANIZATION IS LINE SEQUENTIAL.
007200
007300           SELECT WORK-FILE ASSIGN TO "CUSTWORK"
007400                  ORGANIZATION IS SEQUENTIAL
007500                  FILE STATUS IS WS-WORK-FILE-STATUS.
007600
007700           SELECT SORT-FILE ASSIGN TO "CUSTSORT.TMP".
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100
008200           COPY "FDCUST.CBL".
008300           COPY "FDCITY.CBL".
008400           COPY "FDCTRY.CBL".
008500
008600           FD  LIST-PARM-FILE
008700               LABEL RECORDS ARE OMITTED.
008800           01  LIST-PARM-REC.
008900               05  LP-PAGE-NUM            PIC 9(05).
009000               05  LP-PAGE-SIZE           PIC 9(05).
009100               05  LP-SORT-FIELD          PIC X(10).
009200               05  LP-SORT-DIR            PIC X(04).
009300               05  FILLER                 PIC X(56).
009400
009500           FD  PRINTER-FILE
009600               LABEL RECORDS ARE OMITTED.
009700           01  PRINTER-RECORD             PIC X(132).
009800
009900           FD  WORK-FILE
010000               LABEL RECORDS ARE STANDARD.
010100           01  WORK-RECORD.
010200               05  WR-SORT-KEY            PIC X(40).
010300               05  WR-SORT-KEY-R REDEFINES WR-SORT-KEY.
010400                   07  WR-SORT-KEY-NUM    PIC 9(09).
010500                   07  FILLER             PIC X(31).
010600               05  WR-CUST-ID             PIC 9(09).
010700               05  FILLER                 PIC X(05).
010800
010900           SD  SORT-FILE.
011000           01  SORT-RECORD.
011100               05  SR-SORT-KEY            PIC X(40).
011200               05  SR-CUST-ID             PIC 9(09).
011300               05  FILLER                 PIC X(05).
011400
011500       WORKING-STORAGE SECTION.
011600
011700       77  WS-CUST-FILE-STATUS            PIC X(02).
011800       77  WS-CITY-FILE-STATUS            PIC X(02).
011900       77  WS-CTRY-FILE-STATUS            PIC X(02).
012000       77  WS-PARM-FILE-STATUS            PIC X(02).
012100       77  WS-WORK-FILE-STATUS            PIC X(02).
012200
012300           COPY "CITYTAB.CBL".
012400           COPY "CTRYTAB.CBL".
012500
012600       01  W-FOUND-CITY-RECORD            PIC X(01).
012700           88  FOUND-CITY-RECORD          VALUE "Y".
012800
012900       01  WS-LOOKUP-CITY-ID              PIC 9(05).
013000       01  WS-FOUND-CITY-NAME             PIC X(30).
013100       01  WS-FOUND-CITY-CTRY-ID          PIC 9(05).
013200
013300       01  W-FOUND-CTRY-RECORD            PIC X(01).
013400           88  FOUND-CTRY-RECORD          VALUE "Y".
013500
013600       01  WS-LOOKUP-CTRY-ID              PIC 9(05).
013700       01  WS-FOUND-CTRY-NAME             PIC X(30).
013800
013900       01  W-FOUND-CUST-RECORD            PIC X(01).
014000           88  FOUND-CUST-RECORD          VALUE "Y".
014100
014200       77  W-PARENT-LOOKUP-ID             PIC 9(09).
014300
014400      *        ** LOOP SUBSCRIPTS AND COUNTERS - ALL COMP
014500       77  W-PAGE-NUM                     PIC 9(05) COMP.
014600       77  W-PAGE-SIZE                    PIC 9(05) COMP.
014700       77  W-SKIP-CNT                     PIC 9(07) COMP.
014800       77  W-SKIP-DONE                    PIC 9(07) COMP.
014900       77  W-EMIT-CNT                     PIC 9(07) COMP.
015000       77  W-TOTAL-CUSTOMERS              PIC 9(07) COMP.
015100       77  W-PRINT-PAGE-NO                PIC 9(04) COMP.
015200       77  W-PRINTED-LINES                PIC 9(02) COMP.
015300       77  W-ADDR-SUB                     PIC 9(02) COMP.
015400
015500       01  W-SORT-FIELD                   PIC X(10).
015600       01  W-SORT-DIR                     PIC X(04).
015700
015800       01  TITLE-LINE.
015900           05  FILLER                     PIC X(40) VALUE SPACES.
016000           05  FILLER                     PIC X(24)
016100                           VALUE "CUSTOMER LISTING REPORT".
016200           05  FILLER                     PIC X(30) VALUE SPACES.
016300           05  FILLER                     PIC X(06) VALUE "PAGE: ".
016400           05  T-PAGE-NUMBER              PIC ZZZ9.
016500
016600       01  PARM-LINE.
016700           05  FILLER                     PIC X(04) VALUE SPACES.
016800           05  FILLER                     PIC X(16) VALUE
016900                                   "REQUESTED PAGE: ".
017000           05  PL-PAGE-NUM                PIC ZZZZ9.
017100           05  FILLER                     PIC X(03) VALUE SPACES.
017200           05  FILLER                     PIC X(06) VALUE "SIZE: ".
017300           05  PL-PAGE-SIZE               PIC ZZZZ9.
017400           05  FILLER                     PIC X(03) VALUE SPACES.
017500           05  FILLER                     PIC X(12) VALUE
017600                                   "SORT FIELD: ".
017700           05  PL-SORT-FIELD              PIC X(10).
017800           05  FILLER                     PIC X(03) VALUE SPACES.
017900           05  FILLER                     PIC X(11) VALUE
018000                                   "DIRECTION: ".
018100           05  PL-SORT-DIR                PIC X(04).
018200
018300       01  HEADING-1.
018400           05  FILLER                     PIC X(02) VALUE SPACES.
018500           05  FILLER                     PIC X(07) VALUE "CUST ID".
018600           05  FILLER                     PIC X(05) VALUE SPACES.
018700           05  FILLER                     PIC X(13) VALUE
018800                                   "CUSTOMER NAME".
018900           05  FILLER                     PIC X(29) VALUE SPACES.
019000           05  FILLER                     PIC X(03) VALUE "NIC".
019100           05  FILLER                     PIC X(10) VALUE SPACES.
019200           05  FILLER                     PIC X(03) VALUE "DOB".
019300           05  FILLER                     PIC X(08) VALUE SPACES.
019400           05  FILLER                     PIC X(16) VALUE
019500                                   "MOBILE/ADDR CNT".
019600
019700       01  HEADING-2.
019800           05  FILLER                     PIC X(02) VALUE SPACES.
019900           05  FILLER                     PIC X(48) VALUE
020000               "------------------------------------------------".
020100           05  FILLER                     PIC X(48) VALUE
020200               "------------------------------------------------".
020300
020400       01  DETAIL-MAIN.
020500           05  DM-CUST-ID                 PIC Z(08)9.
020600           05  FILLER                     PIC X(02) VALUE SPACES.
020700           05  DM-NAME                    PIC X(40).
020800           05  FILLER                     PIC X(02) VALUE SPACES.
020900           05  DM-NIC                     PIC X(12).
021000           05  FILLER                     PIC X(02) VALUE SPACES.
021100           05  DM-DOB-CCYY                PIC 9(04).
021200           05  FILLER                     PIC X(01) VALUE "-".
021300           05  DM-DOB-MM                  PIC 99.
021400           05  FILLER                     PIC X(01) VALUE "-".
021500           05  DM-DOB-DD                  PIC 99.
021600           05  FILLER                     PIC X(03) VALUE SPACES.
021700           05  FILLER                     PIC X(09) VALUE "MOBILES: ".
021800           05  DM-MOBILE-CNT              PIC Z9.
021900           05  FILLER                     PIC X(03) VALUE SPACES.
022000           05  FILLER                     PIC X(11) VALUE
022100                                   "ADDRESSES: ".
022200           05  DM-ADDR-CNT                PIC Z9.
022300
022400       01  DETAIL-ADDR.
022500           05  FILLER                     PIC X(04) VALUE SPACES.
022600           05  FILLER                     PIC X(10) VALUE
022700                                   "ADDRESS - ".
022800           05  DA-LINE-1                  PIC X(40).
022900           05  FILLER                     PIC X(02) VALUE SPACES.
023000           05  DA-CITY-NAME               PIC X(30).
023100           05  FILLER                     PIC X(02) VALUE SPACES.
023200           05  DA-CTRY-NAME               PIC X(30).
023300
023400       01  DETAIL-FM.
023500           05  FILLER                     PIC X(04) VALUE SPACES.
023600           05  FILLER                     PIC X(16) VALUE
023700                                   "FAMILY MEMBER - ".
023800           05  DF-NAME                    PIC X(40).
023900           05  FILLER                     PIC X(02) VALUE SPACES.
024000           05  DF-NIC                     PIC X(12).
024100           05  FILLER                     PIC X(02) VALUE SPACES.
024200           05  DF-DOB-CCYY                PIC 9(04).
024300           05  FILLER                     PIC X(01) VALUE "-".
024400           05  DF-DOB-MM                  PIC 99.
024500           05  FILLER                     PIC X(01) VALUE "-".
024600           05  DF-DOB-DD                  PIC 99.
024700
024800       01  TRAILER-LINE.
024900           05  FILLER                     PIC X(04) VALUE SPACES.
025000           05  FILLER                     PIC X(25) VALUE
025100                                   "TOTAL CUSTOMERS ON FILE:".
025200           05  FILLER                     PIC X(01) VALUE SPACES.
025300           05  TR-TOTAL                   PIC Z(06)9.
025400
025500      *    ENTRY POINT AND OVERALL DRIVER.  READS THE PAGING/SORT
025600      *    PARAMETERS, COUNTS THE MASTER FOR THE TRAILER LINE, SORTS
025700      *    THE WHOLE CUSTOMER FILE INTO WORK-FILE (CR-0397/CR-0405),
025800      *    LOADS THE CITY AND COUNTRY LOOKUP TABLES, THEN SKIPS TO THE
025900      *    REQUESTED PAGE AND PRINTS UP TO ONE PAGE-SIZE OF CUSTOMERS.
026000       PROCEDURE DIVISION.
026100
026200       1000-CUSTLIST-I.
026300
026400           PERFORM 1050-READ-LIST-PARMS.
026500
026600      *        ** SEPARATE OPEN/CLOSE JUST FOR THE COUNT - CUSTOMER-
026700      *        ** FILE IS RE-OPENED BELOW FOR THE SORT'S INPUT
026800      *        ** PROCEDURE, WHICH DOES ITS OWN OPEN/CLOSE IN TURN.
026900           OPEN INPUT CUSTOMER-FILE.
027000           PERFORM 1100-COUNT-CUSTOMERS.
027100           CLOSE CUSTOMER-FILE.
027200
027300      *        ** DIRECTION DECIDES WHICH SORT STATEMENT RUNS BUT
027400      *        ** BOTH SHARE THE SAME 1210-BUILD-SORT-INPUT PROCEDURE
027500      *        ** BELOW - ONLY THE ASCENDING/DESCENDING KEYWORD
027600      *        ** DIFFERS.
027700           IF W-SORT-DIR = "DESC"
027800              PERFORM 1200-SORT-DESCENDING
027900           ELSE
028000              PERFORM 1200-SORT-ASCENDING.
028100
028200           PERFORM 1500-LOAD-CITY-TABLE.
028300           PERFORM 1550-LOAD-CTRY-TABLE.
028400
028500           OPEN INPUT CUSTOMER-FILE.
028600           OPEN INPUT WORK-FILE.
028700           OPEN OUTPUT PRINTER-FILE.
028800
028900           MOVE ZERO TO W-PRINT-PAGE-NO.
029000           MOVE ZERO TO W-EMIT-CNT.
029100           MOVE "00" TO WS-WORK-FILE-STATUS.
029200
029300           PERFORM 2000-PRINT-HEADINGS.
029400           PERFORM 2100-SKIP-TO-PAGE THRU 2100-SKIP-TO-PAGE-F.
029500
029600      *        ** PRINTS UNTIL EITHER A FULL PAGE HAS BEEN EMITTED
029700      *        ** (W-EMIT-CNT REACHES W-PAGE-SIZE) OR WORK-FILE RUNS
029800      *        ** OUT - A REQUEST FOR A PAGE PAST THE END OF THE
029900      *        ** SORTED FILE SIMPLY PRINTS FEWER THAN A FULL PAGE.
030000           PERFORM 2200-PRINT-PAGE THRU 2200-PRINT-PAGE-F
030100              UNTIL W-EMIT-CNT NOT LESS THAN W-PAGE-SIZE
030200                 OR WS-WORK-FILE-STATUS = "10".
030300
030400           PERFORM 2900-PRINT-TRAILER.
030500
030600       1000-CUSTLIST-F.
030700
030800           CLOSE CUSTOMER-FILE.
030900           CLOSE WORK-FILE.
031000           CLOSE PRINTER-FILE.
031100           EXIT PROGRAM.
031200           STOP RUN.
031300      *--------------------------------------------------------------
031400
031500      *    LIST-PARM-FILE IS A ONE-LINE OPTIONAL PARAMETER FILE - IF
031600      *    IT IS MISSING OR EMPTY THIS PARAGRAPH FALLS BACK TO PAGE 0,
031700      *    PAGE SIZE 10, SORTED ASCENDING BY CUST-ID (CR-0405).
031800       1050-READ-LIST-PARMS.
031900
032000           OPEN INPUT LIST-PARM-FILE.
032100
032200           READ LIST-PARM-FILE
032300              AT END
032400                 MOVE "10" TO WS-PARM-FILE-STATUS.
032500
032600           IF WS-PARM-FILE-STATUS = "10"
032700              MOVE ZERO TO W-PAGE-NUM
032800              MOVE 10 TO W-PAGE-SIZE
032900              MOVE "CUST-ID" TO W-SORT-FIELD
033000              MOVE "ASC" TO W-SORT-DIR
033100           ELSE
033200              MOVE LP-PAGE-NUM TO W-PAGE-NUM
033300              MOVE LP-PAGE-SIZE TO W-PAGE-SIZE
033400              MOVE LP-SORT-FIELD TO W-SORT-FIELD
033500              MOVE LP-SORT-DIR TO W-SORT-DIR.
033600
033700      *        ** PARAMETER DEFAULTS - BLANK OR ZERO ON THE PARM
033800      *        ** RECORD FALLS BACK TO THE STANDARD PAGE SIZE AND
033900      *        ** SORT FIELD (CR-0405).
034000           IF W-PAGE-SIZE = ZERO
034100              MOVE 10 TO W-PAGE-SIZE.
034200
034300           IF W-SORT-FIELD = SPACES
034400              MOVE "CUST-ID" TO W-SORT-FIELD.
034500
034600           CLOSE LIST-PARM-FILE.
034700
034800      *    SIMPLE COUNT PASS FOR THE TRAILER LINE ONLY (CR-0480) -
034900      *    THIS IS A SEPARATE READ OF THE WHOLE FILE FROM THE SORT'S
035000      *    OWN READ BELOW, NOT SHARED WITH IT.
035100       1100-COUNT-CUSTOMERS.
035200
035300           MOVE ZERO TO W-TOTAL-CUSTOMERS.
035400           PERFORM 1110-COUNT-ONE-CUSTOMER.
035500           PERFORM 1110-COUNT-ONE-CUSTOMER
035600              UNTIL WS-CUST-FILE-STATUS = "10".
035700
035800       1100-COUNT-CUSTOMERS-F.
035900           EXIT.
036000
036100       1110-COUNT-ONE-CUSTOMER.
036200
036300           READ CUSTOMER-FILE NEXT RECORD
036400              AT END
036500                 MOVE "10" TO WS-CUST-FILE-STATUS.
036600
036700           IF WS-CUST-FILE-STATUS NOT = "10"
036800              ADD 1 TO W-TOTAL-CUSTOMERS.
036900
037000      *    TWO ALMOST-IDENTICAL SORT STATEMENTS RATHER THAN ONE WITH A
037100      *    VARIABLE KEY DIRECTION - COBOL HAS NO WAY TO PARAMETERIZE
037200      *    ASCENDING/DESCENDING ON THE SORT VERB ITSELF.
037300       1200-SORT-ASCENDING.
037400
037500           SORT SORT-FILE
037600              ON ASCENDING KEY SR-SORT-KEY
037700              INPUT PROCEDURE IS 1210-BUILD-SORT-INPUT
037800                              THRU 1210-BUILD-SORT-INPUT-F
037900              GIVING WORK-FILE.
038000
038100       1200-SORT-DESCENDING.
038200
038300           SORT SORT-FILE
038400              ON DESCENDING KEY SR-SORT-KEY
038500              INPUT PROCEDURE IS 1210-BUILD-SORT-INPUT
038600                              THRU 1210-BUILD-SORT-INPUT-F
038700              GIVING WORK-FILE.
038800
038900      *    INPUT PROCEDURE FOR THE SORT - RELEASES ONE SORT-RECORD PER
039000      *    CUSTOMER WITH SR-SORT-KEY HOLDING WHICHEVER FIELD THE
039100      *    REQUEST ASKED TO SORT BY (SEE THE PROGRAM HEADER NOTE ON
039200      *    WHY A COMPOSITE KEY IS BUILT HERE INSTEAD OF SORTING THE
039300      *    MASTER RECORD DIRECTLY).
039400       1210-BUILD-SORT-INPUT.
039500
039600           OPEN INPUT CUSTOMER-FILE.
039700           MOVE "00" TO WS-CUST-FILE-STATUS.
039800           PERFORM 1230-READ-ONE-SORT-CANDIDATE.
039900           PERFORM 1220-RELEASE-ONE-CUSTOMER
040000              UNTIL WS-CUST-FILE-STATUS = "10".
040100           CLOSE CUSTOMER-FILE.
040200
040300       1210-BUILD-SORT-INPUT-F.
040400           EXIT.
040500
040600      *    W-SORT-FIELD HOLDS THE PARAMETER RECORD'S RAW FIELD NAME
040700      *    TEXT (E.G. "CUST-NAME") - UNRECOGNIZED OR DEFAULTED VALUES
040800      *    FALL THROUGH TO CUST-ID, THE SAME DEFAULT 1050 APPLIES
040900      *    WHEN THE PARM FIELD WAS BLANK.
041000       1220-RELEASE-ONE-CUSTOMER.
041100
041200           MOVE CUST-ID TO SR-CUST-ID.
041300           MOVE SPACES TO SR-SORT-KEY.
041400
041500           IF W-SORT-FIELD = "CUST-NAME"
041600              MOVE CUST-NAME TO SR-SORT-KEY
041700           ELSE
041800           IF W-SORT-FIELD = "CUST-NIC"
041900              MOVE CUST-NIC TO SR-SORT-KEY
042000           ELSE
042100           IF W-SORT-FIELD = "CUST-DOB"
042200              MOVE CUST-DOB TO SR-SORT-KEY
042300           ELSE
042400              MOVE CUST-ID TO SR-SORT-KEY.
042500
042600           RELEASE SORT-RECORD.
042700
042800           PERFORM 1230-READ-ONE-SORT-CANDIDATE.
042900
043000       1230-READ-ONE-SORT-CANDIDATE.
043100
043200           READ CUSTOMER-FILE NEXT RECORD
043300              AT END
043400                 MOVE "10" TO WS-CUST-FILE-STATUS.
043500
043600      *    CITY-TABLE IS LOADED ONCE, BEFORE THE PRINT LOOP, SO EVERY
043700      *    ADDRESS LINE ON EVERY PAGE CAN RESOLVE ITS CITY NAME FROM
043800      *    MEMORY RATHER THAN RE-READING CITY-FILE PER ADDRESS.
043900       1500-LOAD-CITY-TABLE.
044000
044100           MOVE ZERO TO CT-CITY-CNT.
044200           OPEN INPUT CITY-FILE.
044300
044400           READ CITY-FILE
044500              AT END
044600                 MOVE "10" TO WS-CITY-FILE-STATUS.
044700
044800           IF WS-CITY-FILE-STATUS NOT = "10"
044900              PERFORM 1510-ADD-ONE-CITY-TO-TABLE
045000                 UNTIL WS-CITY-FILE-STATUS = "10".
045100
045200           CLOSE CITY-FILE.
045300
045400       1500-LOAD-CITY-TABLE-F.
045500           EXIT.
045600
045700       1510-ADD-ONE-CITY-TO-TABLE.
045800
045900           ADD 1 TO CT-CITY-CNT.
046000           MOVE CITY-ID TO CTY-ID (CT-CITY-CNT).
046100           MOVE CITY-NAME TO CTY-NAME (CT-CITY-CNT).
046200           MOVE CITY-COUNTRY-ID TO CTY-COUNTRY-ID (CT-CITY-CNT).
046300
046400           READ CITY-FILE NEXT RECORD
046500              AT END
046600                 MOVE "10" TO WS-CITY-FILE-STATUS.
046700
046800      *    SAME APPROACH AS 1500 ABOVE, FOR THE COUNTRY REFERENCE
046900      *    TABLE THAT DA-CTRY-NAME RESOLVES AGAINST.
047000       1550-LOAD-CTRY-TABLE.
047100
047200           MOVE ZERO TO CT-CTRY-CNT.
047300           OPEN INPUT COUNTRY-FILE.
047400
047500           READ COUNTRY-FILE
047600              AT END
047700                 MOVE "10" TO WS-CTRY-FILE-STATUS.
047800
047900           IF WS-CTRY-FILE-STATUS NOT = "10"
048000              PERFORM 1560-ADD-ONE-CTRY-TO-TABLE
048100                 UNTIL WS-CTRY-FILE-STATUS = "10".
048200
048300           CLOSE COUNTRY-FILE.
048400
048500       1550-LOAD-CTRY-TABLE-F.
048600           EXIT.
048700
048800       1560-ADD-ONE-CTRY-TO-TABLE.
048900
049000           ADD 1 TO CT-CTRY-CNT.
049100           MOVE CTRY-ID TO CTRYT-ID (CT-CTRY-CNT).
049200           MOVE CTRY-NAME TO CTRYT-NAME (CT-CTRY-CNT).
049300
049400           READ COUNTRY-FILE NEXT RECORD
049500              AT END
049600                 MOVE "10" TO WS-CTRY-FILE-STATUS.
049700      *--------------------------------------------------------------
049800
049900      *    PRINTS THE TITLE/PARM/COLUMN-HEADING BLOCK - CALLED ONCE AT
050000      *    THE START OF THE RUN AND AGAIN FROM 2200 BELOW EVERY TIME
050100      *    A PAGE PASSES 54 PRINTED LINES (C01 TOP-OF-FORM SKIP).
050200       2000-PRINT-HEADINGS.
050300
050400           ADD 1 TO W-PRINT-PAGE-NO.
050500           MOVE W-PRINT-PAGE-NO TO T-PAGE-NUMBER.
050600           MOVE TITLE-LINE TO PRINTER-RECORD.
050700           WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
050800
050900           MOVE W-PAGE-NUM TO PL-PAGE-NUM.
051000           MOVE W-PAGE-SIZE TO PL-PAGE-SIZE.
051100           MOVE W-SORT-FIELD TO PL-SORT-FIELD.
051200           MOVE W-SORT-DIR TO PL-SORT-DIR.
051300           MOVE PARM-LINE TO PRINTER-RECORD.
051400           WRITE PRINTER-RECORD AFTER ADVANCING 1.
051500
051600           MOVE HEADING-1 TO PRINTER-RECORD.
051700           WRITE PRINTER-RECORD AFTER ADVANCING 2.
051800
051900           MOVE HEADING-2 TO PRINTER-RECORD.
052000           WRITE PRINTER-RECORD AFTER ADVANCING 1.
052100
052200           MOVE ZERO TO W-PRINTED-LINES.
052300
052400      *    SKIPS (PAGE-NUM * PAGE-SIZE) RECORDS INTO THE SORTED WORK
052500      *    FILE BEFORE PRINTING STARTS - PAGE 0 REQUESTS NO SKIP AT
052600      *    ALL AND IS CAUGHT EARLY SO A ZERO-LENGTH PERFORM ... UNTIL
052700      *    IS NEVER NEEDED.
052800       2100-SKIP-TO-PAGE.
052900
053000           COMPUTE W-SKIP-CNT = W-PAGE-NUM * W-PAGE-SIZE.
053100           MOVE ZERO TO W-SKIP-DONE.
053200
053300           IF W-SKIP-CNT = ZERO
053400              GO TO 2100-SKIP-TO-PAGE-F.
053500
053600           PERFORM 2110-SKIP-ONE-WORK-RECORD
053700              UNTIL W-SKIP-DONE NOT LESS THAN W-SKIP-CNT
053800                 OR WS-WORK-FILE-STATUS = "10".
053900
054000       2100-SKIP-TO-PAGE-F.
054100           EXIT.
054200
054300       2110-SKIP-ONE-WORK-RECORD.
054400
054500           READ WORK-FILE NEXT RECORD
054600              AT END
054700                 MOVE "10" TO WS-WORK-FILE-STATUS.
054800
054900           IF WS-WORK-FILE-STATUS NOT = "10"
055000              ADD 1 TO W-SKIP-DONE.
055100
055200      *    WORK-FILE CARRIES ONLY THE SORT KEY AND CUST-ID (SEE THE
055300      *    WORK-RECORD LAYOUT ABOVE) - THIS PARAGRAPH RE-READS THE
055400      *    FULL CUSTOMER-REC FROM THE MASTER BY WR-CUST-ID BEFORE
055500      *    PRINTING ANYTHING.  A MISSING MASTER ROW (DELETED BETWEEN
055600      *    THE SORT PASS AND THIS PASS) IS LOGGED AND SKIPPED RATHER
055700      *    THAN ABORTING THE REPORT.
055800       2200-PRINT-PAGE.
055900
056000           MOVE "Y" TO W-FOUND-CUST-RECORD.
056100           MOVE WR-CUST-ID TO CUST-ID.
056200
056300           READ CUSTOMER-FILE
056400              INVALID KEY
056500                 MOVE "N" TO W-FOUND-CUST-RECORD.
056600
056700           IF NOT FOUND-CUST-RECORD
056800              DISPLAY "CUSTLIST - CUST-ID NOT FOUND ON MASTER: "
056900                      WR-CUST-ID
057000              GO TO 2200-PRINT-PAGE-ADVANCE.
057100
057200      *        ** 54 PRINTED LINES IS THIS SHOP'S STANDARD PAGE DEPTH
057300      *        ** (MATCHES THE C01 TOP-OF-FORM CHANNEL) - A CUSTOMER
057400      *        ** WITH MANY ADDRESSES OR FAMILY MEMBERS CAN STILL
057500      *        ** OVERRUN IT SLIGHTLY BEFORE THE NEXT CHECK CATCHES IT.
057600           IF W-PRINTED-LINES > 54
057700              PERFORM 2000-PRINT-HEADINGS.
057800
057900           PERFORM 2210-PRINT-MAIN-LINE.
058000
058100           PERFORM 2220-PRINT-ADDR-LINES
058200              VARYING W-ADDR-SUB FROM 1 BY 1
058300              UNTIL W-ADDR-SUB > CUST-ADDR-CNT.
058400
058500           PERFORM 2250-PRINT-FAMILY-LINES
058600              THRU 2250-PRINT-FAMILY-LINES-F.
058700
058800       2200-PRINT-PAGE-ADVANCE.
058900
059000           ADD 1 TO W-EMIT-CNT.
059100
059200           READ WORK-FILE NEXT RECORD
059300              AT END
059400                 MOVE "10" TO WS-WORK-FILE-STATUS.
059500
059600       2200-PRINT-PAGE-F.
059700           EXIT.
059800
059900      *    MAIN DETAIL LINE - CUST-ID, NAME, NIC, DOB AND THE MOBILE/
060000      *    ADDRESS COUNTS.  THE ADDRESS AND FAMILY-MEMBER SUB-LINES
060100      *    ARE SEPARATE DETAIL RECORDS PRINTED BY THE PARAGRAPHS BELOW.
060200       2210-PRINT-MAIN-LINE.
060300
060400           MOVE CUST-ID TO DM-CUST-ID.
060500           MOVE CUST-NAME TO DM-NAME.
060600           MOVE CUST-NIC TO DM-NIC.
060700           MOVE CUST-DOB-CCYY TO DM-DOB-CCYY.
060800           MOVE CUST-DOB-MM TO DM-DOB-MM.
060900           MOVE CUST-DOB-DD TO DM-DOB-DD.
061000           MOVE CUST-MOBILE-CNT TO DM-MOBILE-CNT.
061100           MOVE CUST-ADDR-CNT TO DM-ADDR-CNT.
061200
061300           MOVE DETAIL-MAIN TO PRINTER-RECORD.
061400           WRITE PRINTER-RECORD AFTER ADVANCING 2.
061500
061600           ADD 2 TO W-PRINTED-LINES.
061700
061800      *    ONE DETAIL-ADDR LINE PER OCCUPIED CUST-ADDR-GROUP ENTRY -
061900      *    RESOLVES THE ADDRESS'S CITY AND, THROUGH THE CITY ROW, ITS
062000      *    COUNTRY.  A CITY OR COUNTRY THAT NO LONGER EXISTS ON THE
062100      *    REFERENCE TABLE PRINTS A "** NOT FOUND **" LABEL RATHER
062200      *    THAN ABORTING - CUSTMNT WOULD HAVE REJECTED A BAD CITY-ID
062300      *    AT ADDRESS-ENTRY TIME, BUT A REFERENCE ROW CAN STILL BE
062400      *    DELETED LATER.
062500       2220-PRINT-ADDR-LINES.
062600
062700           MOVE ADDR-LINE-1 (W-ADDR-SUB) TO DA-LINE-1.
062800
062900           MOVE "Y" TO W-FOUND-CITY-RECORD.
063000           MOVE ADDR-CITY-ID (W-ADDR-SUB) TO WS-LOOKUP-CITY-ID.
063100           PERFORM LOOK-FOR-CITY-RECORD.
063200
063300           IF FOUND-CITY-RECORD
063400              MOVE WS-FOUND-CITY-NAME TO DA-CITY-NAME
063500              MOVE WS-FOUND-CITY-CTRY-ID TO WS-LOOKUP-CTRY-ID
063600           ELSE
063700              MOVE "** CITY NOT FOUND **" TO DA-CITY-NAME
063800              MOVE ZERO TO WS-LOOKUP-CTRY-ID.
063900
064000           MOVE "Y" TO W-FOUND-CTRY-RECORD.
064100           PERFORM LOOK-FOR-CTRY-RECORD.
064200
064300           IF FOUND-CTRY-RECORD
064400              MOVE WS-FOUND-CTRY-NAME TO DA-CTRY-NAME
064500           ELSE
064600              MOVE "** COUNTRY NOT FOUND **" TO DA-CTRY-NAME.
064700
064800           MOVE DETAIL-ADDR TO PRINTER-RECORD.
064900           WRITE PRINTER-RECORD AFTER ADVANCING 1.
065000
065100           ADD 1 TO W-PRINTED-LINES.
065200
065300      *    FAMILY MEMBERS ARE ORDINARY CUSTOMER-REC ROWS WHOSE CUST-
065400      *    PARENT-ID POINTS BACK AT THE CUSTOMER JUST PRINTED - THERE
065500      *    IS NO FAMILY-MEMBER INDEX, SO THIS MEANS A FULL SEQUENTIAL
065600      *    PASS OF CUSTOMER-FILE FOR EVERY PRINTED CUSTOMER (CR-0409,
065700      *    SAME TRADE-OFF CUSTMNT MAKES FOR ITS IN-MEMORY TABLE).  THE
065800      *    CURRENT CUST-ID IS SAVED OFF TO W-PARENT-LOOKUP-ID FIRST
065900      *    BECAUSE THE START/READ NEXT BELOW REUSES THE CUST-ID FIELD.
066000       2250-PRINT-FAMILY-LINES.
066100
066200           MOVE CUST-ID TO W-PARENT-LOOKUP-ID.
066300           MOVE LOW-VALUES TO CUST-ID.
066400
066500           START CUSTOMER-FILE KEY IS NOT LESS THAN CUST-ID
066600              INVALID KEY
066700                 MOVE "10" TO WS-CUST-FILE-STATUS.
066800
066900           IF WS-CUST-FILE-STATUS = "10"
067000              GO TO 2250-PRINT-FAMILY-LINES-F.
067100
067200           MOVE "00" TO WS-CUST-FILE-STATUS.
067300           PERFORM 2260-READ-ONE-FAMILY-CANDIDATE.
067400           PERFORM 2270-CHECK-ONE-FAMILY-CANDIDATE
067500              UNTIL WS-CUST-FILE-STATUS = "10".
067600
067700       2250-PRINT-FAMILY-LINES-F.
067800           EXIT.
067900
068000       2260-READ-ONE-FAMILY-CANDIDATE.
068100
068200           READ CUSTOMER-FILE NEXT RECORD
068300              AT END
068400                 MOVE "10" TO WS-CUST-FILE-STATUS.
068500
068600      *    A STANDALONE CUSTOMER (CUST-PARENT-ID = ZERO) NEVER MATCHES
068700      *    W-PARENT-LOOKUP-ID SINCE EVERY REAL CUST-ID IS GREATER THAN
068800      *    ZERO - NO SPECIAL CASE NEEDED TO SKIP THEM HERE.
068900       2270-CHECK-ONE-FAMILY-CANDIDATE.
069000
069100           IF CUST-PARENT-ID = W-PARENT-LOOKUP-ID
069200              PERFORM 2280-PRINT-ONE-FAMILY-LINE.
069300
069400           PERFORM 2260-READ-ONE-FAMILY-CANDIDATE.
069500
069600      *    DETAIL-FM SUB-LINE FOR ONE FAMILY MEMBER - NO ADDRESS OR
069700      *    MOBILE DATA IS PRINTED FOR FAMILY MEMBERS, MATCHING
069800      *    CUSTMNT'S RULE THAT A FAMILY MEMBER CARRIES NONE OF ITS OWN.
069900       2280-PRINT-ONE-FAMILY-LINE.
070000
070100           MOVE CUST-NAME TO DF-NAME.
070200           MOVE CUST-NIC TO DF-NIC.
070300           MOVE CUST-DOB-CCYY TO DF-DOB-CCYY.
070400           MOVE CUST-DOB-MM TO DF-DOB-MM.
070500           MOVE CUST-DOB-DD TO DF-DOB-DD.
070600
070700           MOVE DETAIL-FM TO PRINTER-RECORD.
070800           WRITE PRINTER-RECORD AFTER ADVANCING 1.
070900
071000           ADD 1 TO W-PRINTED-LINES.
071100
071200      *    TRAILER SHOWS THE TOTAL CUSTOMER COUNT FROM 1100 ABOVE, NOT
071300      *    THE COUNT OF ROWS PRINTED ON THIS PAGE (CR-0480) - OPERATORS
071400      *    WANTED A RUNNING SENSE OF THE WHOLE FILE SIZE ON EVERY PAGE.
071500       2900-PRINT-TRAILER.
071600
071700           MOVE W-TOTAL-CUSTOMERS TO TR-TOTAL.
071800           MOVE TRAILER-LINE TO PRINTER-RECORD.
071900           WRITE PRINTER-RECORD AFTER ADVANCING 2.
072000
072100           COPY "PL-LOOK-FOR-CITY-RECORD.CBL".
072200           COPY "PL-LOOK-FOR-CTRY-RECORD.CBL".
