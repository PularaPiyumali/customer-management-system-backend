000100      *--------------------------------------------------------------
000200      *    SLCITY.CBL
000300      *    SELECT CLAUSE FOR THE CITY REFERENCE FILE.  LOADED INTO A
000400      *    TABLE AT START-UP BY CUSTMNT AND CUSTLIST - SEE CITYTAB
000500      *    WORKING-STORAGE IN EACH OF THOSE PROGRAMS.
000600      *--------------------------------------------------------------
000700      *    CHANGE LOG
000800      *    DATE       BY   REQUEST   DESCRIPTION
000900      *    ---------- ---- --------- --------------------------------
001000      *    1989-05-03 WTC  CR-0166   ORIGINAL SELECT FOR CITY FILE.
001100      *--------------------------------------------------------------
001200
001300       SELECT CITY-FILE ASSIGN TO "CITYREF"
001400              ORGANIZATION IS LINE SEQUENTIAL
001500              FILE STATUS IS WS-CITY-FILE-STATUS.
