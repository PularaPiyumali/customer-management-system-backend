000100      *--------------------------------------------------------------
000200      *    SLCUST.CBL
000300      *    SELECT CLAUSE FOR THE CUSTOMER MASTER FILE.
000400      *    INDEXED BY CUST-ID, ALTERNATE-KEYED BY CUST-NIC (UNIQUE) SO
000500      *    CUSTMNT CAN ENFORCE THE ONE-NIC-PER-CUSTOMER RULE ON THE READ.
000600      *--------------------------------------------------------------
000700      *    CHANGE LOG
000800      *    DATE       BY   REQUEST   DESCRIPTION
000900      *    ---------- ---- --------- --------------------------------
001000      *    1987-03-02 RFL  CR-0118   ORIGINAL SELECT FOR CUSTOMER FILE.
001100      *    1991-07-19 JMH  CR-0254   ADDED ALTERNATE KEY ON CUST-NIC.
001200      *    1998-11-30 DPK  Y2K-009   CONFIRMED 4-DIGIT YEAR IN KEYS;
001300      *                              NO CHANGE REQUIRED TO THIS MEMBER.
001400      *--------------------------------------------------------------
001500
001600       SELECT CUSTOMER-FILE ASSIGN TO "CUSTMSTR"
001700              ORGANIZATION IS INDEXED
001800              ACCESS MODE IS DYNAMIC
001900              RECORD KEY IS CUST-ID
002000              ALTERNATE RECORD KEY IS CUST-NIC
002200              FILE STATUS IS WS-CUST-FILE-STATUS.
