000100      *--------------------------------------------------------------
000200      *    JOBSTAT.CBL
000300      *    CALLABLE STATUS-INQUIRY SUBPROGRAM FOR A BULKLOAD RUN.  THE
000400      *    CALLER SUPPLIES A JOB-ID (LK-JST-JOB-ID) AND THIS PROGRAM
000500      *    READS THE JOB-CONTROL FILE FOR THE MATCHING JOB-REC AND
000600      *    RETURNS A DISPLAY-READY STATUS LINE.  NO UPDATE ACCESS - A
000700      *    STATUS INQUIRY NEVER CHANGES THE JOB RECORD, ONLY BULKLOAD
000800      *    ITSELF DOES THAT.
000900      *
001000      *    AN UNKNOWN JOB-ID IS AN ERROR (LK-JST-FOUND SET TO "N") AND
001100      *    IS LEFT FOR THE CALLER TO REPORT; THIS PROGRAM DOES NOT
001200      *    DISPLAY ANYTHING ITSELF.
001300      *--------------------------------------------------------------
001400      *    CHANGE LOG
001500      *    DATE       BY   REQUEST   DESCRIPTION
001600      *    ---------- ---- --------- --------------------------------
001700      *    2006-09-19 RHN  CR-0418   ORIGINAL PROGRAM - SPLIT THE
001800      *                              STATUS-TEXT LOOKUP OUT OF BULKLOAD
001900      *                              SO THE HELP DESK COULD CALL IT
002000      *                              FROM THE OPERATOR STATUS SCREEN
002100      *                              WHILE A LOAD IS STILL RUNNING.
002200      *    2009-03-27 RHN  CR-0443   NO CHANGE HERE - NOTED SO THE TWO
002300      *                              CHANGE LOGS (THIS ONE AND
002400      *                              BULKLOAD'S) STAY IN STEP ON THE
002500      *                              CHECKPOINT-REWRITE REQUEST.
002600      *    2012-06-08 WTC  CR-0471   CANCELLED JOBS NOW FALL THROUGH TO
002700      *                              THE "IN PROGRESS" MESSAGE LIKE ANY
002800      *                              OTHER NON-TERMINAL STATUS, SINCE
002900      *                              THE OPERATOR CANCEL FUNCTION WAS
003000      *                              NEVER ACTUALLY WIRED UP (SEE
003100      *                              FDJOB.CBL).
003200      *--------------------------------------------------------------
003300       IDENTIFICATION DIVISION.
003400       PROGRAM-ID.    JOBSTAT.
003500       AUTHOR.        R. H. NOLAND.
003600       INSTALLATION.  DATA PROCESSING.
003700       DATE-WRITTEN.  SEPTEMBER 2006.
003800       DATE-COMPILED.
003900       SECURITY.      COMPANY CONFIDENTIAL.
004000
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-370.
004400       OBJECT-COMPUTER. IBM-370.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           COPY "SLJOB.CBL".
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400           COPY "FDJOB.CBL".
005500
005600       WORKING-STORAGE SECTION.
005700
005800       01  WS-JOB-FILE-STATUS              PIC X(02).
005900           88  WS-JOB-FILE-OK              VALUE "00".
006000
006100      *    ** ALTERNATE VIEW OF THE JOB-TOTAL/PROCESSED PAIR SO A
006200      *    ** FUTURE "PERCENT DONE" LINE CAN BE ADDED WITHOUT TOUCHING
006300      *    ** FDJOB.CBL AGAIN - NOT WIRED UP YET, SEE CR-0471.
006400       01  W-PROGRESS-VIEW.
006500           05  W-PROGRESS-PROCESSED        PIC 9(07).
006600           05  W-PROGRESS-TOTAL            PIC 9(07).
006700           05  W-PROGRESS-VIEW-R REDEFINES W-PROGRESS-VIEW.
006800               07  W-PROGRESS-PROCESSED-E  PIC ZZZZZZ9.
006900               07  W-PROGRESS-TOTAL-E      PIC ZZZZZZ9.
007000
007100       LINKAGE SECTION.
007200
007300           COPY "LKJOBST.CBL".
007400
007500       PROCEDURE DIVISION USING LK-JST-REQUEST LK-JST-RESPONSE.
007600
007700       1000-JOBSTAT-I.
007800
007900           OPEN INPUT JOB-FILE.
008000
008100           MOVE "Y" TO LK-JST-FOUND.
008200           MOVE SPACES TO LK-JST-MESSAGE.
008300           MOVE LK-JST-JOB-ID TO JOB-ID.
008400
008500           READ JOB-FILE
008600               INVALID KEY
008700                   MOVE "N" TO LK-JST-FOUND.
008800
008900           IF NOT LK-JST-JOB-FOUND
009000              MOVE "Unknown job id" TO LK-JST-MESSAGE
009100              GO TO 1000-JOBSTAT-F.
009200
009300           PERFORM 1100-FORMAT-STATUS-MSG THRU 1100-FORMAT-STATUS-MSG-F.
009400
009500       1000-JOBSTAT-F.
009600           CLOSE JOB-FILE.
009700           EXIT PROGRAM.
009800           STOP RUN.
009900      *--------------------------------------------------------------
010000
010100       1100-FORMAT-STATUS-MSG.
010200
010300           IF JOB-STAT-FAILED
010400              STRING "Processing failed: "   DELIMITED BY SIZE
010500                     JOB-ERR-MSG             DELIMITED BY SIZE
010600                     INTO LK-JST-MESSAGE
010700              GO TO 1100-FORMAT-STATUS-MSG-F.
010800
010900           IF JOB-STAT-COMPLETED
011000              MOVE "Processing completed successfully" TO
011100                   LK-JST-MESSAGE
011200              GO TO 1100-FORMAT-STATUS-MSG-F.
011300
011400      *    ** PROCESSING, CANCELLED, OR ANY OTHER NON-TERMINAL STATUS -
011500      *    ** SEE CR-0471 ABOVE.
011600           MOVE "Processing in progress..." TO LK-JST-MESSAGE.
011700
011800       1100-FORMAT-STATUS-MSG-F.
011900           EXIT.
