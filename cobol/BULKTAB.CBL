000100      *--------------------------------------------------------------
000200      *    BULKTAB.CBL
000300      *    IN-MEMORY TABLE OF PARSED BULK-LOAD CANDIDATE ROWS, BUILT BY
000400      *    BULKLOAD'S 2000-PARSE-PASS AND CONSUMED BY 3000-LOAD-PASS.
000500      *    BT-ACCEPTED IS SET DURING THE LOAD PASS AND IS WHAT 3300-
000600      *    FLUSH-PENDING-BATCH WRITES TO THE CUSTOMER MASTER.
000700      *--------------------------------------------------------------
000800      *    CHANGE LOG
000900      *    DATE       BY   REQUEST   DESCRIPTION
001000      *    ---------- ---- --------- --------------------------------
001100      *    2006-09-12 RHN  CR-0417   ORIGINAL TABLE.
001200      *--------------------------------------------------------------
001300
001400       01  BULK-TABLE-CONTROL.
001500           05  BT-ENTRY-CNT               PIC 9(07) COMP.
001600           05  BT-MAX-ENTRIES             PIC 9(07) COMP
001700                                           VALUE 50000.
001800           05  FILLER                     PIC X(04).
001900
002000       01  BULK-TABLE.
002100           05  BT-ENTRY OCCURS 1 TO 50000 TIMES
002200                        DEPENDING ON BT-ENTRY-CNT.
002300               07  BT-NAME                PIC X(40).
002400               07  BT-NIC                 PIC X(12).
002500               07  BT-DOB                 PIC 9(08).
002600               07  BT-ACCEPTED            PIC X(01).
002700                   88  BT-IS-ACCEPTED     VALUE "Y".
002800               07  FILLER                 PIC X(05).
