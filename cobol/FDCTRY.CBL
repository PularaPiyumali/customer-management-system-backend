000100      *--------------------------------------------------------------
000200      *    FDCTRY.CBL
000300      *    FD AND RECORD LAYOUT FOR THE COUNTRY REFERENCE FILE.
000400      *--------------------------------------------------------------
000500      *    CHANGE LOG
000600      *    DATE       BY   REQUEST   DESCRIPTION
000700      *    ---------- ---- --------- --------------------------------
000800      *    1989-05-03 WTC  CR-0166   ORIGINAL LAYOUT.
000900      *--------------------------------------------------------------
001000
001100       FD  COUNTRY-FILE
001200           LABEL RECORDS ARE STANDARD.
001300
001400       01  COUNTRY-REC.
001500      *        ** KEY FIELD
001600           05  CTRY-ID                    PIC 9(05).
001700      *        ** MUST BE UNIQUE ACROSS THE FILE
001800           05  CTRY-NAME                   PIC X(30).
001900           05  FILLER                      PIC X(10).
