000100      *--------------------------------------------------------------
000200      *    PLPARSDT.CBL
000300      *    MULTI-FORMAT DATE PARSER CALLED FROM BULKLOAD'S 2000-PARSE-
000400      *    PASS.  TRIES, IN ORDER, CCYY-MM-DD, DD/MM/YYYY, MM/DD/YYYY,
000500      *    DD-MM-YYYY; THE FIRST FORMAT THAT YIELDS A REAL CALENDAR
000600      *    DATE WINS (SO AN AMBIGUOUS SLASH DATE IS READ DAY-FIRST).
000700      *    CALLER MOVES THE TRIMMED TEXT TO WS-PD-INPUT-TEXT AND
000800      *    PERFORMS PARSE-DOB-TEXT; WS-PD-VALID COMES BACK "Y" OR "N",
000900      *    AND IF "Y" WS-PD-PARSED-DOB HOLDS CCYYMMDD.
001000      *--------------------------------------------------------------
001100      *    CHANGE LOG
001200      *    DATE       BY   REQUEST   DESCRIPTION
001300      *    ---------- ---- --------- --------------------------------
001400      *    2006-09-12 RHN  CR-0417   ORIGINAL PARAGRAPH, SHAPED AFTER
001500      *                              WSDATE.CBL/PLDATE.CBL'S LEAP-YEAR
001600      *                              CALCULATION.
001700      *    2009-03-27 RHN  CR-0443   ADDED THE MM/DD/YYYY AND DD-MM-
001800      *                              YYYY ATTEMPTS; ORIGINALLY THIS
001900      *                              PARAGRAPH ONLY TRIED 2 FORMATS.
002000      *    2013-11-04 JMH  CR-0480   ADDED THE PER-ATTEMPT COMMENTARY
002100      *                              BELOW AFTER THE HELP DESK ASKED
002200      *                              TWICE IN ONE MONTH WHICH FORMAT
002300      *                              WON ON A DOUBLE-DIGIT DD/MM/YYYY
002400      *                              DATE.
002500      *--------------------------------------------------------------
002600
002700      *    ** ENTRY POINT.  PD-IS-VALID (88 ON WS-PD-VALID) STARTS "N"
002800      *    ** AND EACH TRY-* PARAGRAPH ONLY RUNS IF THE ONES BEFORE IT
002900      *    ** FAILED TO SET IT "Y" - SO THE FIRST FORMAT THAT PARSES
003000      *    ** CLEANLY WINS AND THE REST ARE SKIPPED.  NO EVALUATE AND
003100      *    ** NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS SHOP'S
003200      *    ** CODE, SO THE FORMAT LADDER IS A PLAIN PERFORM CHAIN.
003300       PARSE-DOB-TEXT.
003400
003500      *        ** RESET FOR THIS CALL - A PRIOR CALL'S "Y" MUST NOT
003600      *        ** LEAK THROUGH IF THIS TEXT TURNS OUT TO BE BAD.
003700           MOVE "N" TO WS-PD-VALID.
003800
003900      *        ** TRY 1 - ISO STYLE, CCYY-MM-DD.  THIS IS THE FORMAT
004000      *        ** THE BULK-LOAD TEMPLATE RECOMMENDS, SO IT IS TRIED
004100      *        ** FIRST ON PURPOSE.
004200           IF NOT PD-IS-VALID
004300              PERFORM TRY-CCYY-DASH-MM-DASH-DD.
004400
004500      *        ** TRY 2 - SLASH DATE READ DAY-FIRST (DD/MM/YYYY).
004600           IF NOT PD-IS-VALID
004700              PERFORM TRY-DD-SLASH-MM-SLASH-YYYY.
004800
004900      *        ** TRY 3 - SLASH DATE READ MONTH-FIRST (MM/DD/YYYY).
005000      *        ** ONLY REACHED WHEN TRY 2 REJECTED THE TEXT, E.G. A
005100      *        ** MONTH VALUE OVER 12 IN THE MIDDLE GROUP.
005200           IF NOT PD-IS-VALID
005300              PERFORM TRY-MM-SLASH-DD-SLASH-YYYY.
005400
005500      *        ** TRY 4 - DASH DATE READ DAY-FIRST (DD-MM-YYYY).  IF
005600      *        ** THIS ALSO FAILS, WS-PD-VALID IS LEFT "N" AND THE
005700      *        ** CALLER (BULKLOAD'S 2100-PROCESS-ONE-BULK-LINE)
005800      *        ** REJECTS THE CANDIDATE ROW.
005900           IF NOT PD-IS-VALID
006000              PERFORM TRY-DD-DASH-MM-DASH-YYYY.
006100      *--------------------------------------------------------------
006200
006300      *    ** CCYY-MM-DD - DASHES AT POSITIONS 5 AND 8, ALL THREE
006400      *    ** GROUPS NUMERIC.  NO RANGE CHECK HERE - THAT IS LEFT TO
006500      *    ** CHECK-CALENDAR-DATE BELOW.
006600       TRY-CCYY-DASH-MM-DASH-DD.
006700
006800           IF WS-PD-INPUT-TEXT (5:1) = "-"
006900              AND WS-PD-INPUT-TEXT (8:1) = "-"
007000              AND WS-PD-INPUT-TEXT (1:4) IS NUMERIC
007100              AND WS-PD-INPUT-TEXT (6:2) IS NUMERIC
007200              AND WS-PD-INPUT-TEXT (9:2) IS NUMERIC
007300              MOVE WS-PD-INPUT-TEXT (1:4) TO WS-PD-CCYY
007400              MOVE WS-PD-INPUT-TEXT (6:2) TO WS-PD-MM
007500              MOVE WS-PD-INPUT-TEXT (9:2) TO WS-PD-DD
007600      *              ** CHECK-CALENDAR-DATE SETS WS-PD-VALID "Y" ONLY
007700      *              ** IF MM/DD ARE A REAL CALENDAR DATE FOR THIS
007800      *              ** CCYY - A SYNTACTICALLY NUMERIC DATE LIKE
007900      *              ** 2006-02-31 MUST STILL FAIL.
008000              PERFORM CHECK-CALENDAR-DATE.
008100      *--------------------------------------------------------------
008200
008300      *    ** DD/MM/YYYY - SLASHES AT POSITIONS 3 AND 6.  TRIED BEFORE
008400      *    ** MM/DD/YYYY BELOW SO AN AMBIGUOUS SLASH DATE (BOTH GROUPS
008500      *    ** <= 12) IS READ DAY-FIRST, PER THE HEADER NOTE ABOVE.
008600       TRY-DD-SLASH-MM-SLASH-YYYY.
008700
008800           IF WS-PD-INPUT-TEXT (3:1) = "/"
008900              AND WS-PD-INPUT-TEXT (6:1) = "/"
009000              AND WS-PD-INPUT-TEXT (1:2) IS NUMERIC
009100              AND WS-PD-INPUT-TEXT (4:2) IS NUMERIC
009200              AND WS-PD-INPUT-TEXT (7:4) IS NUMERIC
009300              MOVE WS-PD-INPUT-TEXT (1:2) TO WS-PD-DD
009400              MOVE WS-PD-INPUT-TEXT (4:2) TO WS-PD-MM
009500              MOVE WS-PD-INPUT-TEXT (7:4) TO WS-PD-CCYY
009600              PERFORM CHECK-CALENDAR-DATE.
009700      *--------------------------------------------------------------
009800
009900      *    ** MM/DD/YYYY - SAME SLASH POSITIONS AS ABOVE BUT GROUPS
010000      *    ** SWAPPED.  ONLY EVER REACHED WHEN THE DAY-FIRST READING
010100      *    ** PRODUCED AN IMPOSSIBLE MONTH (E.G. "13/04/2009"), SO
010200      *    ** THIS PARAGRAPH EFFECTIVELY CATCHES THE U.S.-STYLE FEEDS.
010300       TRY-MM-SLASH-DD-SLASH-YYYY.
010400
010500           IF WS-PD-INPUT-TEXT (3:1) = "/"
010600              AND WS-PD-INPUT-TEXT (6:1) = "/"
010700              AND WS-PD-INPUT-TEXT (1:2) IS NUMERIC
010800              AND WS-PD-INPUT-TEXT (4:2) IS NUMERIC
010900              AND WS-PD-INPUT-TEXT (7:4) IS NUMERIC
011000              MOVE WS-PD-INPUT-TEXT (4:2) TO WS-PD-DD
011100              MOVE WS-PD-INPUT-TEXT (1:2) TO WS-PD-MM
011200              MOVE WS-PD-INPUT-TEXT (7:4) TO WS-PD-CCYY
011300              PERFORM CHECK-CALENDAR-DATE.
011400      *--------------------------------------------------------------
011500
011600      *    ** DD-MM-YYYY - LAST FORMAT TRIED.  SAME DASH POSITIONS AS
011700      *    ** TRY-CCYY-DASH-MM-DASH-DD BUT THE FIRST NUMERIC GROUP IS
011800      *    ** ONLY 2 DIGITS HERE, WHICH IS WHAT TELLS THE TWO FORMATS
011900      *    ** APART (A 4-DIGIT CCYY IN POSITIONS 1-4 WOULD ALREADY
012000      *    ** HAVE MATCHED THE FIRST TRY).
012100       TRY-DD-DASH-MM-DASH-YYYY.
012200
012300           IF WS-PD-INPUT-TEXT (3:1) = "-"
012400              AND WS-PD-INPUT-TEXT (6:1) = "-"
012500              AND WS-PD-INPUT-TEXT (1:2) IS NUMERIC
012600              AND WS-PD-INPUT-TEXT (4:2) IS NUMERIC
012700              AND WS-PD-INPUT-TEXT (7:4) IS NUMERIC
012800              MOVE WS-PD-INPUT-TEXT (1:2) TO WS-PD-DD
012900              MOVE WS-PD-INPUT-TEXT (4:2) TO WS-PD-MM
013000              MOVE WS-PD-INPUT-TEXT (7:4) TO WS-PD-CCYY
013100              PERFORM CHECK-CALENDAR-DATE.
013200      *--------------------------------------------------------------
013300
013400      *    ** SHARED BY ALL FOUR TRY-* PARAGRAPHS ABOVE.  WS-PD-CCYY/
013500      *    ** MM/DD MUST ALREADY BE SET BY THE CALLER.  DOES THE LEAP-
013600      *    ** YEAR ARITHMETIC ONCE (DIVIDE-BY-4/100/400, SHAPED AFTER
013700      *    ** WSDATE.CBL'S OWN CALCULATION) AND ONLY THEN CHECKS THE
013800      *    ** DAY-OF-MONTH RANGE AGAINST THE TABLE BUILT FROM IT.
013900       CHECK-CALENDAR-DATE.
014000
014100      *        ** START AT THE NON-LEAP FEBRUARY LENGTH AND WIDEN IT
014200      *        ** TO 29 BELOW ONLY IF THE LEAP TEST SAYS SO.
014300           MOVE 28 TO WS-PD-FEB-DAYS.
014400
014500      *        ** LEAP YEAR RULE: DIVISIBLE BY 4 AND NOT BY 100, OR
014600      *        ** DIVISIBLE BY 400 (CENTURY YEARS LIKE 2000).  THE
014700      *        ** REMAINDER, NOT THE QUOTIENT, IS WHAT MATTERS HERE.
014800           DIVIDE WS-PD-CCYY BY 4   GIVING WS-PD-QUOT
014900                                    REMAINDER WS-PD-REM-4.
015000           DIVIDE WS-PD-CCYY BY 100 GIVING WS-PD-QUOT
015100                                    REMAINDER WS-PD-REM-100.
015200           DIVIDE WS-PD-CCYY BY 400 GIVING WS-PD-QUOT
015300                                    REMAINDER WS-PD-REM-400.
015400
015500           IF (WS-PD-REM-4 = 0 AND WS-PD-REM-100 NOT = 0)
015600              OR WS-PD-REM-400 = 0
015700              MOVE 29 TO WS-PD-FEB-DAYS.
015800
015900      *        ** WS-PD-DAYS-IN-MONTH IS THE 12-OCCURRENCE TABLE
016000      *        ** (REDEFINES WS-PD-DAYS-IN-MONTH-VALUES - SEE THE
016100      *        ** WORKING-STORAGE IN BULKLOAD.CBL) WITH THE FIXED
016200      *        ** 31/28/31/30/... LENGTHS; ONLY FEBRUARY EVER CHANGES
016300      *        ** FROM CALL TO CALL.
016400           MOVE WS-PD-FEB-DAYS TO WS-PD-DAYS-IN-MONTH (2).
016500
016600      *        ** MM MUST BE A REAL MONTH AND DD MUST FALL WITHIN
016700      *        ** THAT MONTH'S LENGTH - THIS IS THE ONLY PLACE A
016800      *        ** SYNTACTICALLY-NUMERIC BUT IMPOSSIBLE DATE (LIKE
016900      *        ** 04-31 OR 02-30) GETS REJECTED.
017000           IF WS-PD-MM >= 1 AND WS-PD-MM <= 12
017100              AND WS-PD-DD >= 1
017200              AND WS-PD-DD <= WS-PD-DAYS-IN-MONTH (WS-PD-MM)
017300              MOVE "Y" TO WS-PD-VALID
017400              MOVE WS-PD-CCYY TO WS-PD-PARSED-CCYY
017500              MOVE WS-PD-MM   TO WS-PD-PARSED-MM
017600              MOVE WS-PD-DD   TO WS-PD-PARSED-DD.
