000100      *--------------------------------------------------------------
000200      *    CUSTVAL.CBL
000300      *    CUSTOMER NIC/FAMILY-MEMBER VALIDATOR, CALLED BY CUSTMNT
000400      *    BEFORE ANY WRITE TO THE CUSTOMER MASTER.  NO FILE I/O OF ITS
000500      *    OWN - IT SEARCHES THE IN-MEMORY CUSTOMER TABLE (CUSTTAB.CBL)
000600      *    THAT THE CALLER BUILT FROM THE MASTER, INDEXED ASCENDING ON
000700      *    CT-NIC FOR SEARCH ALL.
000800      *--------------------------------------------------------------
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID. CUSTVAL.
001100       AUTHOR. D P KOWALSKI.
001200       INSTALLATION. DATA PROCESSING DEPT.
001300       DATE-WRITTEN. 1999-05-14.
001400       DATE-COMPILED.
001500       SECURITY.  UNAUTHORIZED DISTRIBUTION OF THIS SOURCE PROHIBITED.
001600      *--------------------------------------------------------------
001700      *    CHANGE LOG
001800      *    DATE       BY   REQUEST   DESCRIPTION
001900      *    ---------- ---- --------- --------------------------------
002000      *    1999-05-14 DPK  CR-0356   ORIGINAL PROGRAM - SPLIT THE
002100      *                              DUPLICATE-NIC CHECK OUT OF
002200      *                              VENDOR-MAINTENANCE-STYLE MASTER
002300      *                              MAINTENANCE SO BULKLOAD COULD
002400      *                              SHARE IT WITH CUSTMNT.
002500      *    2001-10-02 WTC  CR-0371   ADDED UPDATE-MODE RULES (LK-VAL-
002600      *                              UPDATING-ID) SO A CUSTOMER CAN
002700      *                              KEEP ITS OWN NIC ON UPDATE.
002800      *    2004-08-19 JMH  CR-0395   ADDED FAMILY-MEMBER RULES 2A/2B/2C
002900      *                              AND THE STANDALONE-OR-SELF
003000      *                              ALLOWANCE ON UPDATE.
003100      *    1998-11-30 DPK  Y2K-009   CONFIRMED NO 2-DIGIT YEAR FIELDS
003200      *                              ARE COMPARED OR STORED ANYWHERE
003300      *                              IN THIS PROGRAM.
003400      *    2009-11-03 RHN  CR-0446   REJECTION MESSAGE TEXT ALIGNED
003500      *                              WORD-FOR-WORD WITH THE MESSAGES
003600      *                              THE HELP DESK WAS ASKED TO MATCH.
003700      *--------------------------------------------------------------
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500
004600      *        ** LOOP SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP
004700      *        ** STANDARD FOR NON-DISPLAY ARITHMETIC FIELDS
004800       77  W-OUTER-SUB                PIC 9(02) COMP.
004900       77  W-INNER-SUB                PIC 9(02) COMP.
005000       77  W-MATCH-SUB                PIC 9(07) COMP.
005100       77  W-FOUND-SW                 PIC X(01).
005200           88  CT-MATCH-FOUND         VALUE "Y".
005300
005400       01  W-MATCH-VIEW.
005500           05  W-MATCH-NIC            PIC X(12).
005600           05  W-MATCH-ID             PIC 9(09).
005700           05  W-MATCH-PARENT-ID      PIC 9(09).
005800      *        ** ALTERNATE VIEW OF THE MATCHED ENTRY SO THE STANDALONE
005900      *        ** TEST CAN BE DONE ON A NUMERIC-EDITED COPY WITHOUT
006000      *        ** DISTURBING W-MATCH-PARENT-ID ITSELF
006100           05  W-MATCH-VIEW-R REDEFINES W-MATCH-PARENT-ID.
006200               07  W-MATCH-PARENT-ID-E PIC ZZZZZZZZ9.
006300
006400       LINKAGE SECTION.
006500
006600           COPY "CUSTTAB.CBL".
006700           COPY "LKVALID.CBL".
006800
006900       PROCEDURE DIVISION USING CUST-TABLE-CONTROL CUST-TABLE
007000                                LK-VAL-REQUEST LK-VAL-RESPONSE.
007100
007200      *    ** ENTRY POINT.  ASSUME ACCEPTED AND ONLY TURN IT DOWN TO
007300      *    ** "N" WHEN ONE OF THE RULE PARAGRAPHS BELOW FINDS SOMETHING
007400      *    ** WRONG - THAT WAY EVERY RETURN PATH, INCLUDING AN EARLY
007500      *    ** GO TO 1000-VALIDATE-F, LEAVES A SENSIBLE ANSWER BEHIND.
007600       1000-VALIDATE-I.
007700
007800           MOVE "Y" TO LK-VAL-ACCEPTED.
007900           MOVE SPACES TO LK-VAL-MESSAGE.
008000
008100      *        ** RULE 1 - NIC MUST BE UNIQUE ON THE MASTER.  CREATE
008200      *        ** AND UPDATE USE DIFFERENT PARAGRAPHS BECAUSE UPDATE
008300      *        ** HAS TO EXCLUDE THE RECORD BEING UPDATED FROM THE
008400      *        ** MATCH (SEE 3100-CHECK-DUP-NIC-ON-UPDATE BELOW).
008500           IF LK-VAL-MODE-CREATE
008600              PERFORM 2100-CHECK-DUP-NIC THRU 2100-CHECK-DUP-NIC-F
008700           ELSE
008800              PERFORM 3100-CHECK-DUP-NIC-ON-UPDATE THRU
008900                      3100-CHECK-DUP-NIC-ON-UPDATE-F.
009000
009100           IF LK-VAL-IS-REJECTED
009200              GO TO 1000-VALIDATE-F.
009300
009400      *        ** NO FAMILY MEMBERS SUBMITTED WITH THIS REQUEST - RULES
009500      *        ** 2A/2B/2C DO NOT APPLY, SO SKIP STRAIGHT TO RETURN.
009600           IF LK-VAL-FM-CNT = 0
009700              GO TO 1000-VALIDATE-F.
009800
009900      *        ** RULES 2A/2B - SAME FOR CREATE AND UPDATE, SO THIS ONE
010000      *        ** PARAGRAPH COVERS BOTH MODES.
010100           PERFORM 2200-CHECK-FAMILY-NICS.
010200
010300           IF LK-VAL-IS-REJECTED
010400              GO TO 1000-VALIDATE-F.
010500
010600      *        ** RULE 2C (CREATE) / RULE 2 UPDATE VARIANT - THESE TWO
010700      *        ** DIFFER IN WHAT THEY ALLOW (SEE EACH PARAGRAPH'S OWN
010800      *        ** BANNER BELOW), SO EACH MODE GETS ITS OWN PARAGRAPH.
010900           IF LK-VAL-MODE-CREATE
011000              PERFORM 2300-CHECK-FAMILY-VS-PARENT
011100           ELSE
011200              PERFORM 3300-CHECK-FAMILY-VS-PARENT-ON-UPDATE.
011300
011400      *    ** LK-VAL-ACCEPTED/LK-VAL-MESSAGE ARE ALREADY SET BY
011500      *    ** WHICHEVER RULE PARAGRAPH RAN LAST - NOTHING LEFT TO DO
011600      *    ** HERE BUT RETURN TO CUSTMNT.
011700       1000-VALIDATE-F.
011800           EXIT PROGRAM.
011900           STOP RUN.
012000      *--------------------------------------------------------------
012100
012200      *    ** CREATE MODE - A BARE NIC MATCH ANYWHERE ON THE TABLE IS
012300      *    ** ENOUGH TO REJECT; THERE IS NO "SELF" TO EXCLUDE YET
012400      *    ** SINCE THE RECORD DOES NOT EXIST ON THE MASTER.
012500       2100-CHECK-DUP-NIC.
012600
012700           MOVE "N" TO W-FOUND-SW.
012800           SET CT-IDX TO 1.
012900      *        ** CUSTTAB.CBL IS KEPT IN NIC ORDER BY CUSTMNT SO THIS
013000      *        ** SEARCH ALL CAN RUN - A SEQUENTIAL SEARCH OVER THE
013100      *        ** WHOLE MASTER ON EVERY VALIDATE CALL WOULD NOT SCALE.
013200           SEARCH ALL CT-ENTRY
013300              AT END
013400                 MOVE "N" TO W-FOUND-SW
013500              WHEN CT-NIC (CT-IDX) = LK-VAL-NIC
013600                 MOVE "Y" TO W-FOUND-SW.
013700
013800           IF NOT CT-MATCH-FOUND
013900              GO TO 2100-CHECK-DUP-NIC-F.
014000
014100           MOVE "N" TO LK-VAL-ACCEPTED.
014200           STRING "Customer with NIC " DELIMITED BY SIZE
014300                  LK-VAL-NIC           DELIMITED BY SIZE
014400                  " already exists"    DELIMITED BY SIZE
014500                  INTO LK-VAL-MESSAGE.
014600
014700       2100-CHECK-DUP-NIC-F.
014800           EXIT.
014900      *--------------------------------------------------------------
015000
015100      *    ** UPDATE MODE - A NIC MATCH IS ONLY A PROBLEM WHEN IT
015200      *    ** BELONGS TO SOME *OTHER* CUSTOMER-ID; A CUSTOMER KEEPING
015300      *    ** ITS OWN NIC ON UPDATE MUST NOT BE REJECTED AGAINST
015400      *    ** ITSELF.
015500       3100-CHECK-DUP-NIC-ON-UPDATE.
015600
015700           MOVE "N" TO W-FOUND-SW.
015800           SET CT-IDX TO 1.
015900      *        ** REMEMBER WHICH TABLE SLOT MATCHED (W-MATCH-SUB) SO
016000      *        ** THE "IS IT ME" TEST BELOW CAN GET AT CT-ID FOR IT.
016100           SEARCH ALL CT-ENTRY
016200              AT END
016300                 MOVE "N" TO W-FOUND-SW
016400              WHEN CT-NIC (CT-IDX) = LK-VAL-NIC
016500                 MOVE "Y" TO W-FOUND-SW
016600                 SET W-MATCH-SUB TO CT-IDX.
016700
016800           IF NOT CT-MATCH-FOUND
016900              GO TO 3100-CHECK-DUP-NIC-ON-UPDATE-F.
017000
017100      *        ** THE ONLY MATCH ON THE TABLE IS THE RECORD BEING
017200      *        ** UPDATED ITSELF - NOT A DUPLICATE.
017300           IF CT-ID (W-MATCH-SUB) = LK-VAL-UPDATING-ID
017400              GO TO 3100-CHECK-DUP-NIC-ON-UPDATE-F.
017500
017600           MOVE "N" TO LK-VAL-ACCEPTED.
017700           STRING "Customer with NIC " DELIMITED BY SIZE
017800                  LK-VAL-NIC           DELIMITED BY SIZE
017900                  " already exists"    DELIMITED BY SIZE
018000                  INTO LK-VAL-MESSAGE.
018100
018200       3100-CHECK-DUP-NIC-ON-UPDATE-F.
018300           EXIT.
018400      *--------------------------------------------------------------
018500
018600      *    RULE 2A/2B - SHARED BY CREATE AND UPDATE.  RUNS BEFORE
018700      *    EITHER MODE'S MASTER-FILE CROSS-CHECK (2300/3300) SO A
018800      *    GROUP CAN BE REJECTED WITHOUT EVEN SEARCHING THE TABLE.
018900       2200-CHECK-FAMILY-NICS.
019000
019100           PERFORM 2210-CHECK-ONE-FAMILY-NIC THRU
019200                   2210-CHECK-ONE-FAMILY-NIC-F
019300              VARYING W-OUTER-SUB FROM 1 BY 1
019400              UNTIL W-OUTER-SUB > LK-VAL-FM-CNT
019500              OR LK-VAL-IS-REJECTED.
019600      *--------------------------------------------------------------
019700
019800      *    ** RULE 2A - ONE OUTER PASS PER FAMILY MEMBER SUBMITTED.  IF
019900      *    ** THIS MEMBER'S OWN NIC MATCHES THE PARENT'S, REJECT RIGHT
020000      *    ** AWAY WITHOUT EVEN LOOKING AT THE OTHER MEMBERS.
020100       2210-CHECK-ONE-FAMILY-NIC.
020200
020300           IF LK-VAL-FM-NIC (W-OUTER-SUB) NOT = LK-VAL-NIC
020400              GO TO 2210-CHECK-DUP-WITHIN-GROUP.
020500
020600           MOVE "N" TO LK-VAL-ACCEPTED.
020700           STRING "Family member cannot have the same NIC as the "
020800                  DELIMITED BY SIZE
020900                  "parent customer: " DELIMITED BY SIZE
021000                  LK-VAL-FM-NIC (W-OUTER-SUB) DELIMITED BY SIZE
021100                  INTO LK-VAL-MESSAGE.
021200           GO TO 2210-CHECK-ONE-FAMILY-NIC-F.
021300
021400      *    ** RULE 2B - ONLY REACHED WHEN 2A PASSED FOR THIS MEMBER.
021500      *    ** INNER PASS COMPARES THIS MEMBER'S NIC AGAINST EVERY OTHER
021600      *    ** MEMBER IN THE SAME SUBMITTED GROUP (NOT THE MASTER FILE -
021700      *    ** THAT CROSS-CHECK IS 2300/3300 BELOW).
021800       2210-CHECK-DUP-WITHIN-GROUP.
021900
022000           PERFORM 2220-CHECK-DUP-WITHIN-GROUP-ONE THRU
022100                   2220-CHECK-DUP-WITHIN-GROUP-ONE-F
022200              VARYING W-INNER-SUB FROM 1 BY 1
022300              UNTIL W-INNER-SUB > LK-VAL-FM-CNT
022400              OR LK-VAL-IS-REJECTED.
022500
022600       2210-CHECK-ONE-FAMILY-NIC-F.
022700           EXIT.
022800      *--------------------------------------------------------------
022900
023000      *    ** SKIP COMPARING A MEMBER AGAINST ITSELF - W-INNER-SUB
023100      *    ** WALKS THE WHOLE GROUP INCLUDING THE SLOT W-OUTER-SUB IS
023200      *    ** SITTING ON, SINCE THE VARYING LOOP IN 2210-CHECK-DUP-
023300      *    ** WITHIN-GROUP DOES NOT KNOW TO EXCLUDE IT.
023400       2220-CHECK-DUP-WITHIN-GROUP-ONE.
023500
023600           IF W-INNER-SUB = W-OUTER-SUB
023700              GO TO 2220-CHECK-DUP-WITHIN-GROUP-ONE-F.
023800
023900           IF LK-VAL-FM-NIC (W-INNER-SUB) NOT =
024000              LK-VAL-FM-NIC (W-OUTER-SUB)
024100              GO TO 2220-CHECK-DUP-WITHIN-GROUP-ONE-F.
024200
024300           MOVE "N" TO LK-VAL-ACCEPTED.
024400           STRING "Duplicate NICs found within family " DELIMITED
024500                  BY SIZE "members" DELIMITED BY SIZE
024600                  INTO LK-VAL-MESSAGE.
024700
024800       2220-CHECK-DUP-WITHIN-GROUP-ONE-F.
024900           EXIT.
025000      *--------------------------------------------------------------
025100
025200      *    RULE 2C - CREATE MODE.  AN EXISTING, ALREADY-LINKED FAMILY
025300      *    MEMBER IS REJECTED; STANDALONE IS ALLOWED (CUSTMNT WILL
025400      *    INVERT THE LINK - SEE 2600-BUILD-FAMILY-LINKS).
025500       2300-CHECK-FAMILY-VS-PARENT.
025600
025700           PERFORM 2310-CHECK-ONE-FAMILY-VS-PARENT THRU
025800                   2310-CHECK-ONE-FAMILY-VS-PARENT-F
025900              VARYING W-OUTER-SUB FROM 1 BY 1
026000              UNTIL W-OUTER-SUB > LK-VAL-FM-CNT
026100              OR LK-VAL-IS-REJECTED.
026200      *--------------------------------------------------------------
026300
026400      *    ** IF THE SUBMITTED MEMBER'S NIC IS NOT EVEN ON THE MASTER
026500      *    ** YET, THERE IS NOTHING TO CROSS-CHECK - CUSTMNT WILL WRITE
026600      *    ** IT AS A BRAND-NEW FAMILY MEMBER RECORD (2630-CREATE-
026700      *    ** FAMILY-MEMBER).
026800       2310-CHECK-ONE-FAMILY-VS-PARENT.
026900
027000           MOVE "N" TO W-FOUND-SW.
027100           SET CT-IDX TO 1.
027200           SEARCH ALL CT-ENTRY
027300              AT END
027400                 MOVE "N" TO W-FOUND-SW
027500              WHEN CT-NIC (CT-IDX) = LK-VAL-FM-NIC (W-OUTER-SUB)
027600                 MOVE "Y" TO W-FOUND-SW
027700                 SET W-MATCH-SUB TO CT-IDX.
027800
027900           IF NOT CT-MATCH-FOUND
028000              GO TO 2310-CHECK-ONE-FAMILY-VS-PARENT-F.
028100
028200      *        ** MATCHED ROW IS STANDALONE (CT-PARENT-ID ZERO) -
028300      *        ** ALLOWED; CUSTMNT WILL INVERT THE LINK AND MAKE US THE
028400      *        ** PARENT (2620-INVERT-FAMILY-LINK).
028500           IF CT-PARENT-ID (W-MATCH-SUB) = ZERO
028600              GO TO 2310-CHECK-ONE-FAMILY-VS-PARENT-F.
028700
028800      *        ** MATCHED ROW IS ALREADY SOMEONE'S FAMILY MEMBER - ON
028900      *        ** CREATE THERE IS NO "SELF" IT COULD ALREADY BELONG TO,
029000      *        ** SO THIS IS ALWAYS A REJECTION (UNLIKE 3310 BELOW).
029100           MOVE "N" TO LK-VAL-ACCEPTED.
029200           STRING "Family member with NIC " DELIMITED BY SIZE
029300                  LK-VAL-FM-NIC (W-OUTER-SUB) DELIMITED BY SIZE
029400                  " is already a family member of another customer"
029500                  DELIMITED BY SIZE
029600                  INTO LK-VAL-MESSAGE.
029700
029800       2310-CHECK-ONE-FAMILY-VS-PARENT-F.
029900           EXIT.
030000      *--------------------------------------------------------------
030100
030200      *    RULE 2 (UPDATE VARIANT) - A MATCHED FAMILY MEMBER IS ALLOWED
030300      *    WHEN IT IS STANDALONE *OR* ALREADY THIS CUSTOMER'S OWN
030400      *    FAMILY MEMBER; REJECTED IF LINKED TO SOMEONE ELSE.
030500       3300-CHECK-FAMILY-VS-PARENT-ON-UPDATE.
030600
030700           PERFORM 3310-CHECK-ONE-FAMILY-VS-PARENT-UPD THRU
030800                   3310-CHECK-ONE-FAMILY-VS-PARENT-UPD-F
030900              VARYING W-OUTER-SUB FROM 1 BY 1
031000              UNTIL W-OUTER-SUB > LK-VAL-FM-CNT
031100              OR LK-VAL-IS-REJECTED.
031200      *--------------------------------------------------------------
031300
031400      *    ** SAME SEARCH AS 2310 ABOVE BUT WITH ONE EXTRA ALLOWANCE -
031500      *    ** A MEMBER ALREADY LINKED TO *THIS* CUSTOMER-ID IS FINE ON
031600      *    ** UPDATE (IT IS BEING RE-SUBMITTED, NOT STOLEN).
031700       3310-CHECK-ONE-FAMILY-VS-PARENT-UPD.
031800
031900           MOVE "N" TO W-FOUND-SW.
032000           SET CT-IDX TO 1.
032100           SEARCH ALL CT-ENTRY
032200              AT END
032300                 MOVE "N" TO W-FOUND-SW
032400              WHEN CT-NIC (CT-IDX) = LK-VAL-FM-NIC (W-OUTER-SUB)
032500                 MOVE "Y" TO W-FOUND-SW
032600                 SET W-MATCH-SUB TO CT-IDX.
032700
032800           IF NOT CT-MATCH-FOUND
032900              GO TO 3310-CHECK-ONE-FAMILY-VS-PARENT-UPD-F.
033000
033100      *        ** STANDALONE - ALLOWED, SAME AS THE CREATE-MODE CHECK.
033200           IF CT-PARENT-ID (W-MATCH-SUB) = ZERO
033300              GO TO 3310-CHECK-ONE-FAMILY-VS-PARENT-UPD-F.
033400
033500      *        ** ALREADY OUR OWN FAMILY MEMBER - ALLOWED.  ONLY A
033600      *        ** PARENT-ID BELONGING TO SOME OTHER CUSTOMER FALLS
033700      *        ** THROUGH TO THE REJECTION BELOW.
033800           IF CT-PARENT-ID (W-MATCH-SUB) = LK-VAL-UPDATING-ID
033900              GO TO 3310-CHECK-ONE-FAMILY-VS-PARENT-UPD-F.
034000
034100           MOVE "N" TO LK-VAL-ACCEPTED.
034200           STRING "Family member with NIC " DELIMITED BY SIZE
034300                  LK-VAL-FM-NIC (W-OUTER-SUB) DELIMITED BY SIZE
034400                  " is already a family member of another customer"
034500                  DELIMITED BY SIZE
034600                  INTO LK-VAL-MESSAGE.
034700
034800       3310-CHECK-ONE-FAMILY-VS-PARENT-UPD-F.
034900           EXIT.
