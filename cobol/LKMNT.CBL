000100      *--------------------------------------------------------------
000200      *    LKMNT.CBL
000300      *    LINKAGE LAYOUT FOR CUSTMNT'S CREATE/UPDATE ENTRY POINT.
000400      *    LK-MNT-REQUEST CARRIES THE INPUT CUSTOMER DATA (NAME, DOB,
000500      *    NIC, MOBILES, ADDRESSES, FAMILY-MEMBER GROUPS) AND, ON AN
000600      *    UPDATE, THE ID OF THE CUSTOMER BEING CHANGED.  LK-MNT-
000700      *    RESPONSE CARRIES BACK THE ASSIGNED OR UPDATED ID AND AN
000800      *    ACCEPT/REJECT VERDICT WITH MESSAGE.
000900      *--------------------------------------------------------------
001000      *    CHANGE LOG
001100      *    DATE       BY   REQUEST   DESCRIPTION
001200      *    ---------- ---- --------- --------------------------------
001300      *    1999-05-14 DPK  CR-0356   ORIGINAL LINKAGE AREA.
001400      *    2001-10-02 WTC  CR-0371   ADDED LK-MNT-UPDATING-ID FOR THE
001500      *                              UPDATE ENTRY POINT.
001600      *--------------------------------------------------------------
001700
001800       01  LK-MNT-REQUEST.
001900           05  LK-MNT-MODE                PIC X(01).
002000               88  LK-MNT-MODE-CREATE     VALUE "C".
002100               88  LK-MNT-MODE-UPDATE     VALUE "U".
002200      *        ** ONLY MEANINGFUL WHEN LK-MNT-MODE-UPDATE
002300           05  LK-MNT-UPDATING-ID          PIC 9(09).
002400           05  LK-MNT-NAME                 PIC X(40).
002500           05  LK-MNT-DOB                  PIC 9(08).
002600           05  LK-MNT-NIC                  PIC X(12).
002700           05  LK-MNT-MOBILE-CNT           PIC 9(02).
002800           05  LK-MNT-MOBILE-GROUP.
002900               07  LK-MNT-MOBILE OCCURS 5 TIMES
003000                                 PIC X(15).
003100           05  LK-MNT-ADDR-CNT             PIC 9(02).
003200           05  LK-MNT-ADDR-GROUP.
003300               07  LK-MNT-ADDR OCCURS 3 TIMES.
003400                   09  LK-MNT-ADDR-LINE-1  PIC X(40).
003500                   09  LK-MNT-ADDR-LINE-2  PIC X(40).
003600                   09  LK-MNT-ADDR-CITY-ID PIC 9(05).
003700           05  LK-MNT-FM-CNT               PIC 9(02).
003800           05  LK-MNT-FM-GROUP.
003900               07  LK-MNT-FM OCCURS 5 TIMES.
004000                   09  LK-MNT-FM-NAME      PIC X(40).
004100                   09  LK-MNT-FM-NIC       PIC X(12).
004200                   09  LK-MNT-FM-DOB       PIC 9(08).
004250           05  FILLER                      PIC X(10).
004300
004400       01  LK-MNT-RESPONSE.
004500           05  LK-MNT-ACCEPTED             PIC X(01).
004600               88  LK-MNT-IS-ACCEPTED      VALUE "Y".
004700               88  LK-MNT-IS-REJECTED      VALUE "N".
004800           05  LK-MNT-RESULT-ID            PIC 9(09).
004900           05  LK-MNT-MESSAGE              PIC X(80).
004950           05  FILLER                      PIC X(10).
