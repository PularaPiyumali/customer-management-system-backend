000100      *--------------------------------------------------------------
000200      *    CUSTTAB.CBL
000300      *    IN-MEMORY CUSTOMER TABLE, LOADED ONCE BY CUSTMNT FROM THE
000400      *    CUSTOMER MASTER AT OPEN TIME AND PASSED BY REFERENCE TO
000500      *    CUSTVAL ON EVERY CALL.  CUSTVAL DOES NO FILE I/O OF ITS OWN
000600      *    - IT SEARCHES THIS TABLE INSTEAD, BINARY ON CT-NIC (SORTED
000700      *    ASCENDING AS THE TABLE IS BUILT FROM THE MASTER, WHICH IS
000800      *    ITSELF IN CUST-ID ORDER, SO THE TABLE IS RE-SORTED BY
000900      *    CUSTMNT'S 1050-SORT-CUST-TABLE BEFORE THE FIRST CALL).
001000      *--------------------------------------------------------------
001100      *    CHANGE LOG
001200      *    DATE       BY   REQUEST   DESCRIPTION
001300      *    ---------- ---- --------- --------------------------------
001400      *    1999-05-14 DPK  CR-0356   ORIGINAL TABLE - REPLACED A DIRECT
001500      *                              CUSTVAL READ OF THE MASTER FILE
001600      *                              SO THE VALIDATOR WOULD NOT NEED
001700      *                              ITS OWN FILE-CONTROL ENTRIES.
001800      *--------------------------------------------------------------
001900
002000       01  CUST-TABLE-CONTROL.
002100           05  CT-ENTRY-CNT               PIC 9(07) COMP.
002200           05  CT-MAX-ENTRIES             PIC 9(07) COMP
002300                                           VALUE 50000.
002400
002500       01  CUST-TABLE.
002600           05  CT-ENTRY OCCURS 1 TO 50000 TIMES
002700                        DEPENDING ON CT-ENTRY-CNT
002800                        ASCENDING KEY IS CT-NIC
002900                        INDEXED BY CT-IDX.
003000               07  CT-NIC                 PIC X(12).
003100               07  CT-ID                  PIC 9(09).
003200               07  CT-PARENT-ID           PIC 9(09).
003300               07  FILLER                 PIC X(10).
