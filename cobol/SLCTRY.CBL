000100      *--------------------------------------------------------------
000200      *    SLCTRY.CBL
000300      *    SELECT CLAUSE FOR THE COUNTRY REFERENCE FILE.  LOADED INTO
000400      *    A TABLE AT START-UP BY CUSTLIST - SEE CTRYTAB WORKING-
000500      *    STORAGE IN THAT PROGRAM.
000600      *--------------------------------------------------------------
000700      *    CHANGE LOG
000800      *    DATE       BY   REQUEST   DESCRIPTION
000900      *    ---------- ---- --------- --------------------------------
001000      *    1989-05-03 WTC  CR-0166   ORIGINAL SELECT FOR COUNTRY FILE.
001100      *--------------------------------------------------------------
001200
001300       SELECT COUNTRY-FILE ASSIGN TO "CTRYREF"
001400              ORGANIZATION IS LINE SEQUENTIAL
001500              FILE STATUS IS WS-CTRY-FILE-STATUS.
