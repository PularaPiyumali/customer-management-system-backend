000100      *--------------------------------------------------------------
000200      *    PL-LOOK-FOR-CITY-RECORD.CBL
000300      *    SEARCHES THE CITY TABLE (LOADED AT START-UP) FOR THE CITY
000400      *    ID IN WS-LOOKUP-CITY-ID.  CALLER MOVES THE CITY ID TO BE
000500      *    LOOKED UP THERE FIRST, THEN SETS W-FOUND-CITY-RECORD TO "Y"
000600      *    BEFORE THE PERFORM; THIS PARAGRAPH SETS IT TO "N" IF THE
000700      *    CITY ID IS NOT ON THE TABLE.
000800      *--------------------------------------------------------------
000900      *    CHANGE LOG
001000      *    DATE       BY   REQUEST   DESCRIPTION
001100      *    ---------- ---- --------- --------------------------------
001200      *    2006-09-12 RHN  CR-0417   ORIGINAL PARAGRAPH, SHAPED AFTER
001300      *                              PL-LOOK-FOR-VENDOR-RECORD.CBL.
001400      *--------------------------------------------------------------
001500
001600       LOOK-FOR-CITY-RECORD.
001700
001800           SET CITY-IDX TO 1.
001900           SEARCH ALL CT-CITY-ENTRY
002000              AT END
002100                 MOVE "N" TO W-FOUND-CITY-RECORD
002200              WHEN CTY-ID (CITY-IDX) = WS-LOOKUP-CITY-ID
002300                 MOVE CTY-NAME (CITY-IDX) TO WS-FOUND-CITY-NAME
002400                 MOVE CTY-COUNTRY-ID (CITY-IDX)
002500                      TO WS-FOUND-CITY-CTRY-ID.
