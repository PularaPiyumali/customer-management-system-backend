000100      *--------------------------------------------------------------
000200      *    CUSTMNT.CBL
000300      *    CUSTOMER CREATE/UPDATE MAINTENANCE.  CALLED WITH LK-MNT-
000400      *    REQUEST/LK-MNT-RESPONSE (LKMNT.CBL).  BUILDS THE IN-MEMORY
000500      *    CUSTOMER TABLE (CUSTTAB.CBL) AND CITY TABLE (CITYTAB.CBL)
000600      *    FROM THEIR MASTER FILES ON EVERY CALL, CALLS "CUSTVAL" TO
000700      *    RUN THE DUPLICATE-NIC AND FAMILY-MEMBER RULES, THEN WRITES
000800      *    OR REWRITES THE CUSTOMER MASTER.
000900      *--------------------------------------------------------------
001000      *    CHANGE LOG
001100      *    DATE       BY   REQUEST   DESCRIPTION
001200      *    ---------- ---- --------- --------------------------------
001300      *    1999-05-14 DPK  CR-0356   ORIGINAL PROGRAM - LIFTED THE
001400      *                              CREATE/UPDATE SHAPE FROM VENDOR-
001500      *                              MAINTENANCE.COB AND SPLIT THE
001600      *                              VALIDATION OUT TO CUSTVAL.
001700      *    2000-02-08 DPK  CR-0362   ADDED THE CITY-TABLE LOAD AND THE
001800      *                              MISSING-CITY ABORT ON ADDRESS
001900      *                              BUILD (2500-BUILD-ADDRESS-GROUP).
002000      *    2001-10-02 WTC  CR-0371   ADDED THE UPDATE ENTRY POINT AND
002100      *                              THE GROUP-REPLACE LOGIC.
002200      *    2004-08-19 JMH  CR-0395   ADDED FAMILY-LINK INVERSION RULE
002300      *                              TO 2600-BUILD-FAMILY-LINKS - THE
002400      *                              EXISTING CUSTOMER BECOMES THE
002500      *                              PARENT, NOT THE OTHER WAY ROUND.
002600      *                              THIS LOOKS BACKWARDS BUT MATCHES
002700      *                              WHAT THE OLD SYSTEM DID AND THE
002800      *                              USERS EXPECT IT.
002900      *    1998-11-30 DPK  Y2K-009   SWITCHED THE TIMESTAMP STAMPING
003000      *                              FROM ACCEPT FROM DATE (2-DIGIT
003100      *                              YEAR) TO ACCEPT FROM DATE
003200      *                              YYYYMMDD.
003300      *    2006-01-17 RHN  CR-0409   NOTED FOR THE FILE: 1050-SORT-
003400      *                              CUST-TABLE IS AN INSERTION SORT
003500      *                              AND WILL GET SLOW AS THE MASTER
003600      *                              GROWS.  LOGGED, NOT FIXED - NOT
003700      *                              WORTH A REWRITE AT CURRENT VOLUME.
003800      *--------------------------------------------------------------
003900       IDENTIFICATION DIVISION.
004000       PROGRAM-ID. CUSTMNT.
004100       AUTHOR. D P KOWALSKI.
004200       INSTALLATION. DATA PROCESSING DEPT.
004300       DATE-WRITTEN. 1999-05-14.
004400       DATE-COMPILED.
004500       SECURITY.  UNAUTHORIZED DISTRIBUTION OF THIS SOURCE PROHIBITED.
004600
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400
005500           COPY "SLCUST.CBL".
005600           COPY "SLCITY.CBL".
005700
005800       DATA DIVISION.
005900       FILE SECTION.
006000
006100           COPY "FDCUST.CBL".
006200           COPY "FDCITY.CBL".
006300
006400       WORKING-STORAGE SECTION.
006500
006600       77  WS-CUST-FILE-STATUS        PIC X(02).
006700       77  WS-CITY-FILE-STATUS        PIC X(02).
006800
006900           COPY "CUSTTAB.CBL".
007000           COPY "CITYTAB.CBL".
007100
007200       01  W-FOUND-CITY-RECORD        PIC X(01).
007300           88  FOUND-CITY-RECORD      VALUE "Y".
007400
007500       01  WS-LOOKUP-CITY-ID          PIC 9(05).
007600       01  WS-FOUND-CITY-NAME         PIC X(30).
007700       01  WS-FOUND-CITY-CTRY-ID      PIC 9(05).
007800
007900       77  W-PARENT-CUST-ID           PIC 9(09).
008000
008100      *        ** LOOP SUBSCRIPTS AND COUNTERS - ALL COMP
008200       77  W-SUB                      PIC 9(07) COMP.
008300       77  W-SORT-I                   PIC 9(07) COMP.
008400       77  W-SORT-J                   PIC 9(07) COMP.
008500       77  W-HWM-ID                   PIC 9(09) COMP.
008600       77  W-MOBILE-SUB               PIC 9(02) COMP.
008700       77  W-ADDR-SUB                 PIC 9(02) COMP.
008800       77  W-FM-SUB                   PIC 9(02) COMP.
008900
009000       01  W-SORT-HOLD.
009100           05  W-SORT-HOLD-NIC        PIC X(12).
009200           05  W-SORT-HOLD-ID         PIC 9(09).
009300           05  W-SORT-HOLD-PARENT-ID  PIC 9(09).
009400           05  FILLER                 PIC X(10).
009500
009600       01  W-TODAY.
009700           05  W-TODAY-CCYYMMDD       PIC 9(08).
009800           05  W-TODAY-TIME           PIC 9(06).
009900      *        ** ALTERNATE VIEW USED ONLY TO CHECK THE CENTURY DIGITS
010000      *        ** CAME BACK NON-ZERO FROM THE OPERATING SYSTEM CLOCK
010100           05  W-TODAY-R REDEFINES W-TODAY.
010200               07  W-TODAY-CCYY       PIC 9(04).
010300               07  W-TODAY-MMDDHHMMSS PIC 9(10).
010400
010500       01  W-MATCH-SW                 PIC X(01).
010600           88  CT-ROW-MATCHED         VALUE "Y".
010700       77  W-MATCH-SUB                PIC 9(07) COMP.
010800
010900           COPY "LKVALID.CBL".
011000
011100       LINKAGE SECTION.
011200
011300           COPY "LKMNT.CBL".
011400
011500      *    ENTRY POINT.  CUSTMNT IS CALLED ONCE PER CUSTOMER CREATE OR
011600      *    UPDATE REQUEST - IT IS NOT A BATCH DRIVER ITSELF.  EVERY
011700      *    CALL REBUILDS CUST-TABLE AND CITY-TABLE FROM THE MASTER
011800      *    FILES BEFORE DOING ANY WORK; SEE CR-0409 ABOVE FOR WHY THAT
011900      *    IS SAFE AT CURRENT VOLUME BUT WON'T STAY SAFE FOREVER.
012000       PROCEDURE DIVISION USING LK-MNT-REQUEST LK-MNT-RESPONSE.
012100
012200       1000-MAINTAIN-I.
012300
012400      *        ** ASSUME ACCEPTED - THE SAME "INNOCENT UNTIL PROVEN
012500      *        ** GUILTY" IDIOM CUSTVAL USES.  ANY REJECT PATH BELOW
012600      *        ** FLIPS THIS TO "N" AND FILLS IN LK-MNT-MESSAGE.
012700           MOVE "Y" TO LK-MNT-ACCEPTED.
012800           MOVE SPACES TO LK-MNT-MESSAGE.
012900           MOVE ZERO TO LK-MNT-RESULT-ID.
013000
013100      *        ** I-O ON CUSTOMER-FILE BECAUSE BOTH CREATE (WRITE) AND
013200      *        ** UPDATE (READ THEN REWRITE) GO THROUGH THIS ONE CALL.
013300           OPEN I-O CUSTOMER-FILE.
013400           OPEN INPUT CITY-FILE.
013500
013600           PERFORM 1100-CHECK-MANDATORY-FIELDS THRU
013700                   1100-CHECK-MANDATORY-FIELDS-F.
013800
013900      *        ** A MISSING-FIELD REJECT SKIPS THE TABLE LOADS AND
014000      *        ** CUSTVAL ENTIRELY - NO SENSE BUILDING IN-MEMORY
014100      *        ** TABLES FOR A REQUEST THAT IS ALREADY DEAD.
014200           IF LK-MNT-IS-REJECTED
014300              GO TO 1000-MAINTAIN-F.
014400
014500      *        ** BUILD THE TWO TABLES CUSTVAL AND THE ADDRESS-BUILD
014600      *        ** PARAGRAPHS BELOW SEARCH - CUST-TABLE IN NIC ORDER
014700      *        ** (1050-SORT-CUST-TABLE), CITY-TABLE IN CITY-ID ORDER
014800      *        ** AS IT COMES OFF THE CITY MASTER.
014900           PERFORM 1400-LOAD-CUST-TABLE.
015000           PERFORM 1050-SORT-CUST-TABLE THRU 1050-SORT-CUST-TABLE-F.
015100           PERFORM 1500-LOAD-CITY-TABLE.
015200
015300      *        ** MODE COMES FROM THE CALLER (LK-MNT-REQUEST) - THERE
015400      *        ** IS NO GUESSING HERE FROM WHETHER AN ID WAS SUPPLIED.
015500           IF LK-MNT-MODE-CREATE
015600              PERFORM 2000-CREATE-CUSTOMER-I THRU 2000-CREATE-CUSTOMER-F
015700           ELSE
015800              PERFORM 3000-UPDATE-CUSTOMER-I THRU 3000-UPDATE-CUSTOMER-F.
015900
016000       1000-MAINTAIN-F.
016100           CLOSE CUSTOMER-FILE.
016200           CLOSE CITY-FILE.
016300           EXIT PROGRAM.
016400           STOP RUN.
016500      *--------------------------------------------------------------
016600
016700      *    THE ONLY FIELDS CUSTMNT ITSELF DEMANDS BEFORE EVEN CALLING
016800      *    CUSTVAL - NAME, DOB AND NIC MUST BE PRESENT ON BOTH CREATE
016900      *    AND UPDATE.  NIC *FORMAT* AND DUPLICATE CHECKS ARE CUSTVAL'S
017000      *    JOB, NOT THIS PARAGRAPH'S.
017100       1100-CHECK-MANDATORY-FIELDS.
017200
017300           MOVE "Y" TO LK-MNT-ACCEPTED.
017400
017500      *        ** GO TO ON EACH FAILURE - FIRST MISSING FIELD WINS AND
017600      *        ** WE DO NOT STACK UP MULTIPLE ERROR MESSAGES.
017700           IF LK-MNT-NAME = SPACES
017800              MOVE "N" TO LK-MNT-ACCEPTED
017900              MOVE "Customer name is required" TO LK-MNT-MESSAGE
018000              GO TO 1100-CHECK-MANDATORY-FIELDS-F.
018100
018200           IF LK-MNT-DOB = ZERO
018300              MOVE "N" TO LK-MNT-ACCEPTED
018400              MOVE "Date of birth is required" TO LK-MNT-MESSAGE
018500              GO TO 1100-CHECK-MANDATORY-FIELDS-F.
018600
018700      *        ** LAST CHECK NEEDS NO GO TO - FALLS STRAIGHT INTO THE
018800      *        ** EXIT PARAGRAPH EITHER WAY.
018900           IF LK-MNT-NIC = SPACES
019000              MOVE "N" TO LK-MNT-ACCEPTED
019100              MOVE "NIC is required" TO LK-MNT-MESSAGE.
019200
019300       1100-CHECK-MANDATORY-FIELDS-F.
019400           EXIT.
019500      *--------------------------------------------------------------
019600
019700      *    BUILDS CUST-TABLE FROM CUSTOMER-FILE IN PRIMARY-KEY (CUST-
019800      *    ID) ORDER; 1050-SORT-CUST-TABLE BELOW PUTS IT INTO NIC
019900      *    ORDER FOR SEARCH ALL.
020000       1400-LOAD-CUST-TABLE.
020100
020200           MOVE ZERO TO CT-ENTRY-CNT.
020300           MOVE ZERO TO W-HWM-ID.
020400
020500      *        ** START AT LOW-VALUES RATHER THAN OPEN-AND-READ-FIRST
020600      *        ** SO THIS PARAGRAPH WORKS THE SAME WHETHER OR NOT THE
020700      *        ** FILE POSITION WAS DISTURBED BY AN EARLIER CALL.
020800           MOVE "00" TO WS-CUST-FILE-STATUS.
020900           MOVE LOW-VALUES TO CUST-ID.
021000           START CUSTOMER-FILE KEY IS NOT LESS THAN CUST-ID
021100              INVALID KEY
021200                 MOVE "10" TO WS-CUST-FILE-STATUS.
021300
021400           IF WS-CUST-FILE-STATUS NOT = "10"
021500              PERFORM 1410-READ-ONE-CUST-RECORD.
021600
021700           PERFORM 1420-ADD-ONE-CUST-TO-TABLE
021800              UNTIL WS-CUST-FILE-STATUS = "10".
021900
022000       1400-LOAD-CUST-TABLE-F.
022100           EXIT.
022200      *--------------------------------------------------------------
022300
022400       1410-READ-ONE-CUST-RECORD.
022500
022600           READ CUSTOMER-FILE NEXT RECORD
022700              AT END
022800                 MOVE "10" TO WS-CUST-FILE-STATUS.
022900
023000      *    ALSO TRACKS W-HWM-ID, THE HIGHEST CUST-ID SEEN, SO
023100      *    1200-ASSIGN-NEXT-CUST-ID BELOW CAN HAND OUT THE NEXT ID
023200      *    WITHOUT A SEPARATE PASS OR A CONTROL RECORD.
023300       1420-ADD-ONE-CUST-TO-TABLE.
023400
023500           IF CUST-ID > W-HWM-ID
023600              MOVE CUST-ID TO W-HWM-ID.
023700
023800           ADD 1 TO CT-ENTRY-CNT.
023900           MOVE CUST-NIC       TO CT-NIC (CT-ENTRY-CNT).
024000           MOVE CUST-ID        TO CT-ID (CT-ENTRY-CNT).
024100           MOVE CUST-PARENT-ID TO CT-PARENT-ID (CT-ENTRY-CNT).
024200
024300           PERFORM 1410-READ-ONE-CUST-RECORD.
024400      *--------------------------------------------------------------
024500
024600      *    SIMPLE INSERTION SORT - SEE CR-0409 IN THE CHANGE LOG.
024700       1050-SORT-CUST-TABLE.
024800
024900           IF CT-ENTRY-CNT < 2
025000              GO TO 1050-SORT-CUST-TABLE-F.
025100
025200           PERFORM 1060-INSERTION-SORT-PASS
025300              VARYING W-SORT-I FROM 2 BY 1
025400              UNTIL W-SORT-I > CT-ENTRY-CNT.
025500
025600       1050-SORT-CUST-TABLE-F.
025700           EXIT.
025800      *--------------------------------------------------------------
025900
026000      *    ONE PASS OF A STANDARD INSERTION SORT - HOLDS ENTRY I ASIDE
026100      *    AND SHIFTS EVERY ENTRY AHEAD OF IT THAT SORTS HIGHER ON NIC
026200      *    ONE SLOT TO THE RIGHT, THEN DROPS THE HELD ENTRY INTO THE
026300      *    GAP.  W-SORT-J WALKS BACKWARDS FROM I UNTIL IT HITS SLOT 1
026400      *    OR A ROW THAT IS ALREADY IN ORDER.
026500       1060-INSERTION-SORT-PASS.
026600
026700           MOVE CT-ENTRY (W-SORT-I) TO W-SORT-HOLD.
026800           MOVE W-SORT-I TO W-SORT-J.
026900
027000           PERFORM 1070-SHIFT-ONE-SLOT
027100              UNTIL W-SORT-J = 1
027200              OR CT-NIC (W-SORT-J - 1) NOT > W-SORT-HOLD-NIC.
027300
027400           MOVE W-SORT-HOLD TO CT-ENTRY (W-SORT-J).
027500      *--------------------------------------------------------------
027600
027700       1070-SHIFT-ONE-SLOT.
027800
027900           MOVE CT-ENTRY (W-SORT-J - 1) TO CT-ENTRY (W-SORT-J).
028000           SUBTRACT 1 FROM W-SORT-J.
028100      *--------------------------------------------------------------
028200
028300      *    CITY-TABLE IS LOADED IN WHATEVER ORDER CITY-FILE HAPPENS TO
028400      *    BE IN (CITY-ID SEQUENCE) - NO RE-SORT NEEDED BECAUSE
028500      *    LOOK-FOR-CITY-RECORD (COPIED IN BELOW) DOES A PLAIN LINEAR
028600      *    SCAN, NOT A SEARCH ALL.
028700       1500-LOAD-CITY-TABLE.
028800
028900           MOVE ZERO TO CT-CITY-CNT.
029000
029100           READ CITY-FILE NEXT RECORD
029200              AT END
029300                 MOVE "10" TO WS-CITY-FILE-STATUS.
029400
029500           PERFORM 1510-ADD-ONE-CITY-TO-TABLE
029600              UNTIL WS-CITY-FILE-STATUS = "10".
029700
029800       1500-LOAD-CITY-TABLE-F.
029900           EXIT.
030000      *--------------------------------------------------------------
030100
030200       1510-ADD-ONE-CITY-TO-TABLE.
030300
030400           ADD 1 TO CT-CITY-CNT.
030500           MOVE CITY-ID         TO CTY-ID (CT-CITY-CNT).
030600           MOVE CITY-NAME       TO CTY-NAME (CT-CITY-CNT).
030700           MOVE CITY-COUNTRY-ID TO CTY-COUNTRY-ID (CT-CITY-CNT).
030800
030900           READ CITY-FILE NEXT RECORD
031000              AT END
031100                 MOVE "10" TO WS-CITY-FILE-STATUS.
031200      *--------------------------------------------------------------
031300
031400      *    NEXT-ID IS SIMPLY ONE PAST THE HIGHEST ID CURRENTLY ON THE
031500      *    MASTER (W-HWM-ID, SET WHILE 1400-LOAD-CUST-TABLE WAS
031600      *    LOADING CUST-TABLE) - NO SEPARATE ID-CONTROL RECORD IN THIS
031700      *    SYSTEM.  CALLED FOR THE PRIMARY CUSTOMER ON CREATE AND
031800      *    AGAIN FOR EACH NEW FAMILY MEMBER IN 2630 BELOW, SO W-HWM-ID
031900      *    MUST STAY CURRENT ACROSS BOTH USES.
032000       1200-ASSIGN-NEXT-CUST-ID.
032100
032200           ADD 1 TO W-HWM-ID.
032300           MOVE W-HWM-ID TO CUST-ID.
032400      *--------------------------------------------------------------
032500
032600      *    COMMON TIMESTAMP STAMP FOR CUST-CREATED / CUST-UPDATED -
032700      *    SEE Y2K-009 ABOVE FOR WHY THIS IS YYYYMMDD AND NOT A
032800      *    2-DIGIT-YEAR ACCEPT FROM DATE.
032900       1600-STAMP-TIMESTAMP.
033000
033100           ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
033200           ACCEPT W-TODAY-TIME FROM TIME.
033300      *--------------------------------------------------------------
033400
033500      *    CREATES THE PRIMARY CUSTOMER AND, VIA 2600 BELOW, ANY NEW
033600      *    FAMILY-MEMBER RECORDS THAT GO WITH IT.  NOTHING IS WRITTEN
033700      *    UNTIL CUSTVAL HAS CLEARED THE REQUEST - CUSTVAL SEES THE
033800      *    IN-MEMORY CUST-TABLE, NOT THE MASTER FILE DIRECTLY, SO THE
033900      *    TABLES HAD TO BE LOADED BEFORE THIS PARAGRAPH WAS ENTERED.
034000       2000-CREATE-CUSTOMER-I.
034100
034200           MOVE "C" TO LK-VAL-MODE.
034300           MOVE LK-MNT-NIC     TO LK-VAL-NIC.
034400           MOVE LK-MNT-FM-CNT  TO LK-VAL-FM-CNT.
034500
034600           PERFORM 2050-COPY-FM-TO-VAL-REQUEST
034700              VARYING W-FM-SUB FROM 1 BY 1
034800              UNTIL W-FM-SUB > LK-MNT-FM-CNT.
034900
035000           CALL "CUSTVAL" USING CUST-TABLE-CONTROL CUST-TABLE
035100                                LK-VAL-REQUEST LK-VAL-RESPONSE.
035200
035300      *        ** CUSTVAL'S REJECT MESSAGE IS PASSED THROUGH VERBATIM
035400      *        ** TO THE CALLER - CUSTMNT DOES NOT REWORD IT.
035500           IF LK-VAL-IS-REJECTED
035600              MOVE "N" TO LK-MNT-ACCEPTED
035700              MOVE LK-VAL-MESSAGE TO LK-MNT-MESSAGE
035800              GO TO 2000-CREATE-CUSTOMER-F.
035900
036000      *        ** ID IS NOT ASSIGNED UNTIL AFTER THE VALIDATION GATE
036100      *        ** PASSES - A REJECTED CREATE MUST NOT CONSUME AN ID.
036200           PERFORM 1200-ASSIGN-NEXT-CUST-ID.
036300
036400           MOVE LK-MNT-NAME    TO CUST-NAME.
036500           MOVE LK-MNT-DOB     TO CUST-DOB.
036600           MOVE LK-MNT-NIC     TO CUST-NIC.
036700           MOVE ZERO           TO CUST-PARENT-ID.
036800
036900           PERFORM 2400-BUILD-MOBILE-GROUP THRU
037000                   2400-BUILD-MOBILE-GROUP-F.
037100           PERFORM 2500-BUILD-ADDRESS-GROUP THRU
037200                   2500-BUILD-ADDRESS-GROUP-F.
037300
037400      *        ** 2500 CAN REJECT ON A BAD CITY-ID AFTER THE ID WAS
037500      *        ** ALREADY ASSIGNED - THE ID IS SIMPLY WASTED IN THAT
037600      *        ** CASE, NOT REUSED ON THE NEXT CALL.
037700           IF LK-MNT-IS-REJECTED
037800              GO TO 2000-CREATE-CUSTOMER-F.
037900
038000           PERFORM 1600-STAMP-TIMESTAMP.
038100           MOVE W-TODAY TO CUST-CREATED.
038200           MOVE W-TODAY TO CUST-UPDATED.
038300
038400           MOVE CUST-ID TO LK-MNT-RESULT-ID.
038500      *        ** W-PARENT-CUST-ID IS HOW 2610/2620 BELOW KNOW WHO TO
038600      *        ** POINT AN INVERTED FAMILY LINK BACK AT.
038700           MOVE CUST-ID TO W-PARENT-CUST-ID.
038800
038900           WRITE CUSTOMER-REC
039000              INVALID KEY
039100                 MOVE "N" TO LK-MNT-ACCEPTED
039200                 MOVE "Error writing customer record"
039300                      TO LK-MNT-MESSAGE
039400                 GO TO 2000-CREATE-CUSTOMER-F.
039500
039600      *        ** FAMILY LINKS ARE BUILT ONLY AFTER THE PRIMARY ROW IS
039700      *        ** SAFELY ON THE MASTER - A NEW FAMILY MEMBER'S PARENT
039800      *        ** ID HAS TO POINT AT A CUST-ID THAT ACTUALLY EXISTS.
039900           PERFORM 2600-BUILD-FAMILY-LINKS THRU
040000                   2600-BUILD-FAMILY-LINKS-F.
040100
040200       2000-CREATE-CUSTOMER-F.
040300           EXIT.
040400      *--------------------------------------------------------------
040500
040600      *    COPIES ONE INBOUND FAMILY-MEMBER ENTRY OVER TO THE LK-VAL-
040700      *    REQUEST GROUP SO CUSTVAL CAN RUN THE FAMILY-NIC RULES ON
040800      *    IT.  SHARED BY BOTH CREATE (2000) AND UPDATE (3000).
040900       2050-COPY-FM-TO-VAL-REQUEST.
041000
041100           MOVE LK-MNT-FM-NAME (W-FM-SUB) TO LK-VAL-FM-NAME (W-FM-SUB).
041200           MOVE LK-MNT-FM-NIC  (W-FM-SUB) TO LK-VAL-FM-NIC  (W-FM-SUB).
041300           MOVE LK-MNT-FM-DOB  (W-FM-SUB) TO LK-VAL-FM-DOB  (W-FM-SUB).
041400      *--------------------------------------------------------------
041500
041600      *    STRAIGHT COPY OF THE MOBILE-NUMBER GROUP - NO VALIDATION
041700      *    RULES APPLY TO MOBILE NUMBERS IN THIS SYSTEM, SO THIS
041800      *    PARAGRAPH CANNOT REJECT THE REQUEST.  ON UPDATE THE CALLER
041900      *    (3000) HAS ALREADY CLEARED CUST-MOBILE-GROUP TO SPACES SO
042000      *    THIS IS A CLEAN REPLACE, NOT A MERGE.
042100       2400-BUILD-MOBILE-GROUP.
042200
042300           MOVE LK-MNT-MOBILE-CNT TO CUST-MOBILE-CNT.
042400
042500           IF CUST-MOBILE-CNT = 0
042600              GO TO 2400-BUILD-MOBILE-GROUP-F.
042700
042800           PERFORM 2410-COPY-ONE-MOBILE
042900              VARYING W-MOBILE-SUB FROM 1 BY 1
043000              UNTIL W-MOBILE-SUB > CUST-MOBILE-CNT.
043100
043200       2400-BUILD-MOBILE-GROUP-F.
043300           EXIT.
043400      *--------------------------------------------------------------
043500
043600       2410-COPY-ONE-MOBILE.
043700
043800           MOVE LK-MNT-MOBILE (W-MOBILE-SUB) TO CUST-MOBILE
043900                                                 (W-MOBILE-SUB).
044000      *--------------------------------------------------------------
044100
044200      *    REPLACES (CLEAR-AND-REBUILD) THE ADDRESS GROUP.  EVERY
044300      *    OCCUPIED OCCURRENCE'S CITY ID MUST BE ON CITY-TABLE OR THE
044400      *    WHOLE OPERATION IS REJECTED (SEE SPEC NOTE ON FDCUST.CBL).
044500       2500-BUILD-ADDRESS-GROUP.
044600
044700           MOVE LK-MNT-ADDR-CNT TO CUST-ADDR-CNT.
044800
044900           IF CUST-ADDR-CNT = 0
045000              GO TO 2500-BUILD-ADDRESS-GROUP-F.
045100
045200           PERFORM 2510-COPY-ONE-ADDRESS
045300              VARYING W-ADDR-SUB FROM 1 BY 1
045400              UNTIL W-ADDR-SUB > CUST-ADDR-CNT
045500              OR LK-MNT-IS-REJECTED.
045600
045700       2500-BUILD-ADDRESS-GROUP-F.
045800           EXIT.
045900      *--------------------------------------------------------------
046000
046100      *    LOOK-FOR-CITY-RECORD (COPIED IN AT THE BOTTOM OF THIS
046200      *    PROGRAM) SETS W-FOUND-CITY-RECORD FROM WS-LOOKUP-CITY-ID -
046300      *    PRIMED TO "Y" HERE SO A MATCH LEAVES IT ALONE AND A MISS
046400      *    REQUIRES THE COPYBOOK TO ACTIVELY FLIP IT TO "N".
046500       2510-COPY-ONE-ADDRESS.
046600
046700           MOVE LK-MNT-ADDR-LINE-1  (W-ADDR-SUB) TO
046800                ADDR-LINE-1 (W-ADDR-SUB).
046900           MOVE LK-MNT-ADDR-LINE-2  (W-ADDR-SUB) TO
047000                ADDR-LINE-2 (W-ADDR-SUB).
047100           MOVE LK-MNT-ADDR-CITY-ID (W-ADDR-SUB) TO
047200                ADDR-CITY-ID (W-ADDR-SUB).
047300
047400           MOVE ADDR-CITY-ID (W-ADDR-SUB) TO WS-LOOKUP-CITY-ID.
047500           MOVE "Y" TO W-FOUND-CITY-RECORD.
047600           PERFORM LOOK-FOR-CITY-RECORD.
047700
047800      *        ** A BAD CITY-ID REJECTS THE WHOLE REQUEST, NOT JUST
047900      *        ** THIS ONE ADDRESS - THE LOOP IN 2500 ABOVE STOPS AS
048000      *        ** SOON AS LK-MNT-IS-REJECTED GOES TRUE.
048100           IF NOT FOUND-CITY-RECORD
048200              MOVE "N" TO LK-MNT-ACCEPTED
048300              STRING "City " DELIMITED BY SIZE
048400                     ADDR-CITY-ID (W-ADDR-SUB) DELIMITED BY SIZE
048500                     " does not exist" DELIMITED BY SIZE
048600                     INTO LK-MNT-MESSAGE.
048700      *--------------------------------------------------------------
048800
048900      *    FOR EACH ACCEPTED FAMILY GROUP: IF THE NIC IS ALREADY ON
049000      *    THE TABLE (STANDALONE, OR - ON UPDATE - ALREADY OURS) THE
049100      *    *EXISTING* CUSTOMER BECOMES OUR PARENT (LINK INVERTS - SEE
049200      *    CR-0395 ABOVE); OTHERWISE A NEW FAMILY-MEMBER RECORD IS
049300      *    CREATED WITH US AS ITS PARENT.
049400       2600-BUILD-FAMILY-LINKS.
049500
049600           IF LK-MNT-FM-CNT = 0
049700              GO TO 2600-BUILD-FAMILY-LINKS-F.
049800
049900           PERFORM 2610-BUILD-ONE-FAMILY-LINK
050000              VARYING W-FM-SUB FROM 1 BY 1
050100              UNTIL W-FM-SUB > LK-MNT-FM-CNT.
050200
050300       2600-BUILD-FAMILY-LINKS-F.
050400           EXIT.
050500      *--------------------------------------------------------------
050600
050700      *    CUST-TABLE IS IN NIC ORDER (1050-SORT-CUST-TABLE) SO THIS
050800      *    CAN SEARCH ALL RATHER THAN WALK THE WHOLE TABLE.  A MATCH
050900      *    MEANS THE NIC ALREADY BELONGS TO SOME OTHER MASTER RECORD -
051000      *    CUSTVAL HAS ALREADY CLEARED THAT AS ALLOWED, SO THE ONLY
051100      *    QUESTION LEFT IS INVERT (2620) VERSUS CREATE NEW (2630).
051200       2610-BUILD-ONE-FAMILY-LINK.
051300
051400           MOVE "N" TO W-MATCH-SW.
051500           SET CT-IDX TO 1.
051600           SEARCH ALL CT-ENTRY
051700              AT END
051800                 MOVE "N" TO W-MATCH-SW
051900              WHEN CT-NIC (CT-IDX) = LK-MNT-FM-NIC (W-FM-SUB)
052000                 MOVE "Y" TO W-MATCH-SW
052100                 SET W-MATCH-SUB TO CT-IDX.
052200
052300           IF CT-ROW-MATCHED
052400              PERFORM 2620-INVERT-FAMILY-LINK THRU
052500                      2620-INVERT-FAMILY-LINK-F
052600           ELSE
052700              PERFORM 2630-CREATE-FAMILY-MEMBER.
052800      *--------------------------------------------------------------
052900
053000      *    THE NIC MATCHED AN EXISTING MASTER ROW (CT-ID (W-MATCH-SUB))
053100      *    SO THAT EXISTING CUSTOMER BECOMES A CHILD OF THE CUSTOMER
053200      *    JUST CREATED OR UPDATED (W-PARENT-CUST-ID) - SEE CR-0395 IN
053300      *    THE CHANGE LOG FOR WHY THE DIRECTION RUNS THIS WAY ROUND.
053400       2620-INVERT-FAMILY-LINK.
053500
053600           MOVE W-PARENT-CUST-ID TO CUST-ID.
053700           READ CUSTOMER-FILE RECORD
053800              INVALID KEY
053900                 MOVE "N" TO LK-MNT-ACCEPTED
054000                 MOVE "Error writing customer record"
054100                      TO LK-MNT-MESSAGE
054200                 GO TO 2620-INVERT-FAMILY-LINK-F.
054300
054400      *        ** WAIT - THIS READ IS BY W-PARENT-CUST-ID, NOT BY THE
054500      *        ** MATCHED ROW'S ID.  WE RE-READ THE RECORD WE JUST
054600      *        ** WROTE/REWROTE ONLY TO GET A FRESH CURRENCY POINTER
054700      *        ** ON CUSTOMER-FILE BEFORE REWRITING THE *MATCHED*
054800      *        ** CUSTOMER'S PARENT-ID BELOW.
054900           MOVE CT-ID (W-MATCH-SUB) TO CUST-PARENT-ID.
055000
055100           REWRITE CUSTOMER-REC
055200              INVALID KEY
055300                 MOVE "N" TO LK-MNT-ACCEPTED
055400                 MOVE "Error writing customer record"
055500                      TO LK-MNT-MESSAGE.
055600
055700       2620-INVERT-FAMILY-LINK-F.
055800           EXIT.
055900      *--------------------------------------------------------------
056000
056100      *    NO EXISTING MASTER ROW CARRIES THIS NIC - A BRAND NEW
056200      *    FAMILY-MEMBER CUSTOMER RECORD IS WRITTEN, PARENTED TO
056300      *    W-PARENT-CUST-ID, WITH EMPTY MOBILE/ADDRESS GROUPS (FAMILY
056400      *    MEMBERS SUPPLIED INLINE ON THE REQUEST CARRY NO MOBILE OR
056500      *    ADDRESS DATA OF THEIR OWN IN THIS SYSTEM).
056600       2630-CREATE-FAMILY-MEMBER.
056700
056800           PERFORM 1200-ASSIGN-NEXT-CUST-ID.
056900
057000           MOVE LK-MNT-FM-NAME (W-FM-SUB) TO CUST-NAME.
057100           MOVE LK-MNT-FM-DOB  (W-FM-SUB) TO CUST-DOB.
057200           MOVE LK-MNT-FM-NIC  (W-FM-SUB) TO CUST-NIC.
057300           MOVE W-PARENT-CUST-ID           TO CUST-PARENT-ID.
057400           MOVE ZERO                       TO CUST-MOBILE-CNT.
057500           MOVE ZERO                       TO CUST-ADDR-CNT.
057600           MOVE W-TODAY                    TO CUST-CREATED.
057700           MOVE W-TODAY                    TO CUST-UPDATED.
057800
057900           WRITE CUSTOMER-REC
058000              INVALID KEY
058100                 MOVE "N" TO LK-MNT-ACCEPTED
058200                 MOVE "Error writing customer record"
058300                      TO LK-MNT-MESSAGE.
058400      *--------------------------------------------------------------
058500
058600      *    UPDATE REPLACES NAME/DOB/NIC AND CLEARS-AND-REBUILDS THE
058700      *    MOBILE AND ADDRESS GROUPS WHOLESALE - THERE IS NO FIELD-
058800      *    LEVEL MERGE.  THE CALLER SENDS THE COMPLETE NEW PICTURE OF
058900      *    THE CUSTOMER EVERY TIME.
059000       3000-UPDATE-CUSTOMER-I.
059100
059200           MOVE LK-MNT-UPDATING-ID TO CUST-ID.
059300           READ CUSTOMER-FILE RECORD
059400              INVALID KEY
059500                 MOVE "N" TO LK-MNT-ACCEPTED
059600                 MOVE "Customer not found" TO LK-MNT-MESSAGE
059700                 GO TO 3000-UPDATE-CUSTOMER-F.
059800
059900      *        ** LK-VAL-UPDATING-ID TELLS CUSTVAL WHICH MASTER ROW
060000      *        ** TO EXCLUDE FROM ITS OWN DUP-NIC SEARCH - OTHERWISE
060100      *        ** EVERY UPDATE WOULD TRIP OVER ITS OWN EXISTING NIC.
060200           MOVE "U" TO LK-VAL-MODE.
060300           MOVE LK-MNT-NIC         TO LK-VAL-NIC.
060400           MOVE LK-MNT-UPDATING-ID TO LK-VAL-UPDATING-ID.
060500           MOVE LK-MNT-FM-CNT      TO LK-VAL-FM-CNT.
060600
060700           PERFORM 2050-COPY-FM-TO-VAL-REQUEST
060800              VARYING W-FM-SUB FROM 1 BY 1
060900              UNTIL W-FM-SUB > LK-MNT-FM-CNT.
061000
061100           CALL "CUSTVAL" USING CUST-TABLE-CONTROL CUST-TABLE
061200                                LK-VAL-REQUEST LK-VAL-RESPONSE.
061300
061400           IF LK-VAL-IS-REJECTED
061500              MOVE "N" TO LK-MNT-ACCEPTED
061600              MOVE LK-VAL-MESSAGE TO LK-MNT-MESSAGE
061700              GO TO 3000-UPDATE-CUSTOMER-F.
061800
061900           MOVE LK-MNT-NAME TO CUST-NAME.
062000           MOVE LK-MNT-DOB  TO CUST-DOB.
062100           MOVE LK-MNT-NIC  TO CUST-NIC.
062200
062300      *        ** CLEAR BOTH GROUPS BEFORE REBUILDING - 2400/2500
062400      *        ** BELOW ONLY MOVE IN AS MANY OCCURRENCES AS THE
062500      *        ** REQUEST CARRIES, SO ANY OLD LEFTOVER TAIL MUST BE
062600      *        ** BLANKED HERE OR IT WOULD SURVIVE THE REWRITE.
062700           MOVE ZERO   TO CUST-MOBILE-CNT.
062800           MOVE SPACES TO CUST-MOBILE-GROUP.
062900           MOVE ZERO   TO CUST-ADDR-CNT.
063000           MOVE SPACES TO CUST-ADDR-GROUP.
063100
063200           PERFORM 2400-BUILD-MOBILE-GROUP THRU
063300                   2400-BUILD-MOBILE-GROUP-F.
063400           PERFORM 2500-BUILD-ADDRESS-GROUP THRU
063500                   2500-BUILD-ADDRESS-GROUP-F.
063600
063700           IF LK-MNT-IS-REJECTED
063800              GO TO 3000-UPDATE-CUSTOMER-F.
063900
064000           PERFORM 1600-STAMP-TIMESTAMP.
064100           MOVE W-TODAY TO CUST-UPDATED.
064200
064300           MOVE LK-MNT-UPDATING-ID TO LK-MNT-RESULT-ID.
064400      *        ** W-PARENT-CUST-ID IS THE UPDATED CUSTOMER'S OWN ID
064500      *        ** HERE - ANY NEW FAMILY LINK BUILT BELOW ATTACHES TO
064600      *        ** THE CUSTOMER BEING UPDATED, JUST AS ON CREATE.
064700           MOVE LK-MNT-UPDATING-ID TO W-PARENT-CUST-ID.
064800
064900           REWRITE CUSTOMER-REC
065000              INVALID KEY
065100                 MOVE "N" TO LK-MNT-ACCEPTED
065200                 MOVE "Error writing customer record"
065300                      TO LK-MNT-MESSAGE
065400                 GO TO 3000-UPDATE-CUSTOMER-F.
065500
065600           PERFORM 2600-BUILD-FAMILY-LINKS THRU
065700                   2600-BUILD-FAMILY-LINKS-F.
065800
065900       3000-UPDATE-CUSTOMER-F.
066000           EXIT.
066100      *--------------------------------------------------------------
066200
066300           COPY "PL-LOOK-FOR-CITY-RECORD.CBL".
