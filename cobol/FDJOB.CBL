000100      *--------------------------------------------------------------
000200      *    FDJOB.CBL
000300      *    FD AND RECORD LAYOUT FOR THE JOB-CONTROL FILE.
000400      *--------------------------------------------------------------
000500      *    CHANGE LOG
000600      *    DATE       BY   REQUEST   DESCRIPTION
000700      *    ---------- ---- --------- --------------------------------
000800      *    2006-09-12 RHN  CR-0417   ORIGINAL LAYOUT.
000900      *    2007-01-30 RHN  CR-0421   ADDED CANCELLED TO JOB-STATUS 88S
001000      *                              FOR A FUTURE OPERATOR-CANCEL
001100      *                              FUNCTION; NEVER WIRED UP.
001200      *--------------------------------------------------------------
001300
001400       FD  JOB-FILE
001500           LABEL RECORDS ARE STANDARD.
001600
001700       01  JOB-REC.
001800      *        ** KEY FIELD - CALLER-SUPPLIED OR SEQUENTIALLY ASSIGNED
001900      *        ** BY BULKLOAD'S 1300-OPEN-JOB-RECORD
002000           05  JOB-ID                     PIC X(36).
002100           05  JOB-STATUS                  PIC X(10).
002200               88  JOB-STAT-PROCESSING     VALUE "PROCESSING".
002300               88  JOB-STAT-COMPLETED      VALUE "COMPLETED".
002400               88  JOB-STAT-FAILED         VALUE "FAILED".
002500               88  JOB-STAT-CANCELLED      VALUE "CANCELLED".
002600           05  JOB-TOTAL                   PIC 9(07).
002700           05  JOB-PROCESSED               PIC 9(07).
002800           05  JOB-SUCCESS                 PIC 9(07).
002900           05  JOB-FAILED                  PIC 9(07).
003000           05  JOB-ERR-MSG                 PIC X(80).
003100           05  FILLER                      PIC X(10).
