000100      *--------------------------------------------------------------
000200      *    PL-LOOK-FOR-CTRY-RECORD.CBL
000300      *    SEARCHES THE COUNTRY TABLE (LOADED AT START-UP) FOR THE
000400      *    COUNTRY ID IN WS-LOOKUP-CTRY-ID.  CALLER MOVES THE COUNTRY
000500      *    ID TO BE LOOKED UP THERE FIRST, THEN SETS W-FOUND-CTRY-
000600      *    RECORD TO "Y" BEFORE THE PERFORM.
000700      *--------------------------------------------------------------
000800      *    CHANGE LOG
000900      *    DATE       BY   REQUEST   DESCRIPTION
001000      *    ---------- ---- --------- --------------------------------
001100      *    2006-09-12 RHN  CR-0417   ORIGINAL PARAGRAPH, SHAPED AFTER
001200      *                              PL-LOOK-FOR-VENDOR-RECORD.CBL.
001300      *    2009-03-27 RHN  CR-0443   RENAMED THE COMPARE FIELD TO
001400      *                              WS-LOOKUP-CTRY-ID TO MATCH THE
001500      *                              CITY LOOKUP'S NAMING.
001600      *--------------------------------------------------------------
001700
001800      LOOK-FOR-CTRY-RECORD.
001900
002000           SET CTRY-IDX TO 1.
002100           SEARCH ALL CT-CTRY-ENTRY
002200              AT END
002300                 MOVE "N" TO W-FOUND-CTRY-RECORD
002400              WHEN CTRYT-ID (CTRY-IDX) = WS-LOOKUP-CTRY-ID
002500                 MOVE CTRYT-NAME (CTRY-IDX) TO WS-FOUND-CTRY-NAME.
