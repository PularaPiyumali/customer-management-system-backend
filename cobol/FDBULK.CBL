000100      *--------------------------------------------------------------
000200      *    FDBULK.CBL
000300      *    FD FOR THE BULK-LOAD INPUT FILE.  EACH LINE IS READ AS ONE
000400      *    FLAT TEXT RECORD AND THEN UNSTRUNG ON COMMAS IN BULKLOAD'S
000500      *    1000-BULKLOAD-I / 2000-PARSE-PASS PARAGRAPHS - SEE THE
000600      *    BULK-IN-REC WORKING-STORAGE LAYOUT IN THAT PROGRAM FOR THE
000700      *    PARSED NAME / DOB-TEXT / NIC FIELDS.
000800      *--------------------------------------------------------------
000900      *    CHANGE LOG
001000      *    DATE       BY   REQUEST   DESCRIPTION
001100      *    ---------- ---- --------- --------------------------------
001200      *    2006-09-12 RHN  CR-0417   ORIGINAL LAYOUT.
001300      *--------------------------------------------------------------
001400
001500       FD  BULK-IN-FILE
001600           LABEL RECORDS ARE OMITTED.
001700
001800       01  BULK-IN-LINE                  PIC X(132).
