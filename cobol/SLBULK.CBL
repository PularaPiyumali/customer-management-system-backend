000100      *--------------------------------------------------------------
000200      *    SLBULK.CBL
000300      *    SELECT CLAUSE FOR THE BULK-LOAD INPUT FILE READ BY BULKLOAD.
000400      *    ONE PHYSICAL LINE PER CUSTOMER ROW, COMMA-DELIMITED, FIRST
000500      *    LINE IS A HEADER AND IS SKIPPED.
000600      *--------------------------------------------------------------
000700      *    CHANGE LOG
000800      *    DATE       BY   REQUEST   DESCRIPTION
000900      *    ---------- ---- --------- --------------------------------
001000      *    2006-09-12 RHN  CR-0417   ORIGINAL SELECT FOR BULK-LOAD.
001100      *--------------------------------------------------------------
001200
001300       SELECT BULK-IN-FILE ASSIGN TO "BULKIN"
001400              ORGANIZATION IS LINE SEQUENTIAL
001500              FILE STATUS IS WS-BULK-FILE-STATUS.
