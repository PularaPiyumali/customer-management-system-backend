000100      *--------------------------------------------------------------
000200      *    FDCUST.CBL
000300      *    FD AND RECORD LAYOUT FOR THE CUSTOMER MASTER FILE.
000400      *
000500      *    THIS IS THE SYSTEM OF RECORD FOR EVERY CUSTOMER REGISTERED
000600      *    BY NATIONAL IDENTITY CARD (NIC) NUMBER.  A CUSTOMER RECORD
000700      *    CAN ALSO BE A FAMILY MEMBER OF ANOTHER CUSTOMER RECORD -
000800      *    SEE CUST-PARENT-ID BELOW.  THE FILE IS MAINTAINED IN
000900      *    ASCENDING CUST-ID ORDER; CUST-NIC IS THE ALTERNATE KEY AND
001000      *    MUST BE UNIQUE (SEE SLCUST.CBL AND THE CUSTVAL RULES IN
001100      *    CUSTVAL.CBL).
001200      *--------------------------------------------------------------
001300      *    CHANGE LOG
001400      *    DATE       BY   REQUEST   DESCRIPTION
001500      *    ---------- ---- --------- --------------------------------
001600      *    1987-03-02 RFL  CR-0118   ORIGINAL LAYOUT - NAME/DOB/NIC ONLY.
001700      *    1988-09-14 RFL  CR-0142   ADDED MOBILE NUMBER GROUP (5 OCC).
001800      *    1989-05-03 WTC  CR-0166   ADDED ADDRESS GROUP (3 OCC) AND
001900      *                              CITY-ID LINK TO THE CITY FILE.
002000      *    1990-01-22 WTC  CR-0179   ADDED FILLER PAD AT END OF EACH
002100      *                              ADDRESS OCCURRENCE FOR FUTURE
002200      *                              POSTAL-CODE FIELD (NEVER USED).
002300      *    1991-07-19 JMH  CR-0254   ADDED CUST-PARENT-ID FOR FAMILY
002400      *                              MEMBER LINKAGE; ZERO = STANDALONE.
002500      *    1994-02-11 WTC  CR-0301   ADDED CUST-CREATED/CUST-UPDATED
002600      *                              TIMESTAMPS (CCYYMMDDHHMMSS).
002700      *    1996-08-07 JMH  CR-0333   ADDED REDEFINES OF THE TIMESTAMP
002800      *                              FIELDS SO THE LISTING REPORT CAN
002900      *                              PRINT JUST THE DATE PORTION.
003000      *    1998-11-30 DPK  Y2K-009   EXPANDED ALL DATE FIELDS TO A
003100      *                              4-DIGIT CENTURY; NO 2-DIGIT YEAR
003200      *                              FIELDS REMAIN ON THIS RECORD.
003300      *    2003-06-05 DPK  CR-0388   WIDENED CUST-ID TO 9(09) TO MATCH
003400      *                              THE GROWN CUSTOMER BASE.
003500      *    2011-04-18 RHN  CR-0460   CONFIRMED RECORD LENGTH AFTER THE
003600      *                              MOBILE NUMBER WIDTH CHANGE BELOW.
003700      *--------------------------------------------------------------
003800
003900       FD  CUSTOMER-FILE
004000           LABEL RECORDS ARE STANDARD.
004100
004200       01  CUSTOMER-REC.
004300      *        ** KEY FIELD - ASSIGNED SEQUENTIALLY.  CUSTMNT FINDS
004400      *        ** THE CURRENT HIGH-WATER MARK AND ADDS 1; THERE IS NO
004500      *        ** SEPARATE SEQUENCE FILE FOR THIS COUNTER.
004600           05  CUST-ID                   PIC 9(09).
004700      *        ** MANDATORY - MUST NOT BE BLANK ON CREATE OR UPDATE
004800           05  CUST-NAME                 PIC X(40).
004900      *        ** MANDATORY - FORMAT CCYYMMDD
005000           05  CUST-DOB                  PIC 9(08).
005100      *        ** BROKEN-OUT VIEW OF CUST-DOB FOR THE CALENDAR CHECK
005200      *        ** AND FOR THE LISTING REPORT'S CCYY-MM-DD PRINT LINE
005300           05  CUST-DOB-R REDEFINES CUST-DOB.
005400               07  CUST-DOB-CCYY         PIC 9(04).
005500               07  CUST-DOB-MM           PIC 9(02).
005600               07  CUST-DOB-DD           PIC 9(02).
005700      *        ** MANDATORY - ALTERNATE KEY - MUST BE UNIQUE ACROSS
005800      *        ** THE WHOLE FILE (CUSTVAL CREATION RULE 1)
005900           05  CUST-NIC                  PIC X(12).
006000      *        ** PARENT CUSTOMER ID - ZERO = STANDALONE CUSTOMER.
006100      *        ** NON-ZERO MEANS THIS RECORD IS A FAMILY MEMBER OF
006200      *        ** THE CUSTOMER CARRYING THAT CUST-ID (SEE CUSTMNT
006300      *        ** PARAGRAPH 2600-BUILD-FAMILY-LINKS FOR HOW THIS
006400      *        ** GETS SET, INCLUDING THE LINK-INVERSION CASE).
006500           05  CUST-PARENT-ID            PIC 9(09).
006600               88  CUST-IS-STANDALONE    VALUE ZERO.
006700      *        ** 0 THRU 5 - COUNT OF CUST-MOBILE OCCURRENCES IN USE
006800           05  CUST-MOBILE-CNT           PIC 9(02).
006900           05  CUST-MOBILE-GROUP.
007000               07  CUST-MOBILE OCCURS 5 TIMES
007100                               PIC X(15).
007200      *        ** 0 THRU 3 - COUNT OF CUST-ADDR OCCURRENCES IN USE
007300           05  CUST-ADDR-CNT             PIC 9(02).
007400           05  CUST-ADDR-GROUP.
007500               07  CUST-ADDR OCCURS 3 TIMES.
007600      *                ** MANDATORY WHEN THE ADDRESS OCCURRENCE IS USED
007700                   09  ADDR-LINE-1       PIC X(40).
007800      *                ** OPTIONAL - MAY BE BLANK
007900                   09  ADDR-LINE-2       PIC X(40).
008000      *                ** MUST EXIST ON THE CITY REFERENCE FILE OR
008100      *                ** CUSTMNT ABORTS THE CREATE/UPDATE
008200                   09  ADDR-CITY-ID      PIC 9(05).
008300                   09  FILLER            PIC X(05).
008400      *        ** STAMPED BY CUSTMNT ON CREATE, FORMAT CCYYMMDDHHMMSS
008500           05  CUST-CREATED              PIC 9(14).
008600           05  CUST-CREATED-R REDEFINES CUST-CREATED.
008700               07  CUST-CREATED-DATE     PIC 9(08).
008800               07  CUST-CREATED-TIME     PIC 9(06).
008900      *        ** STAMPED BY CUSTMNT ON CREATE AND EVERY UPDATE
009000           05  CUST-UPDATED              PIC 9(14).
009100           05  CUST-UPDATED-R REDEFINES CUST-UPDATED.
009200               07  CUST-UPDATED-DATE     PIC 9(08).
009300               07  CUST-UPDATED-TIME     PIC 9(06).
009400      *        ** ROOM FOR GROWTH - NOT CURRENTLY ASSIGNED TO ANY FIELD
009500           05  FILLER                    PIC X(20).
