000100      *--------------------------------------------------------------
000200      *    FDCITY.CBL
000300      *    FD AND RECORD LAYOUT FOR THE CITY REFERENCE FILE.
000400      *--------------------------------------------------------------
000500      *    CHANGE LOG
000600      *    DATE       BY   REQUEST   DESCRIPTION
000700      *    ---------- ---- --------- --------------------------------
000800      *    1989-05-03 WTC  CR-0166   ORIGINAL LAYOUT.
000900      *    1998-11-30 DPK  Y2K-009   REVIEWED - NO DATE FIELDS ON THIS
001000      *                              RECORD, NO CHANGE REQUIRED.
001100      *--------------------------------------------------------------
001200
001300       FD  CITY-FILE
001400           LABEL RECORDS ARE STANDARD.
001500
001600       01  CITY-REC.
001700      *        ** KEY FIELD
001800           05  CITY-ID                   PIC 9(05).
001900           05  CITY-NAME                  PIC X(30).
002000           05  CITY-COUNTRY-ID             PIC 9(05).
002100           05  FILLER                      PIC X(10).
